000100******************************************************************
000200*    ORDMAE
000300**************************************
000400*    LAYOUT  ARCHIVO MAESTRO PEDIDOS  *
000500*    KC02788.ALU9999.FEAST.ORDMAE     *
000600*    LARGO REGISTRO = 60 BYTES        *
000700**************************************
000800*    ALTA  : EP  05/07/86  REQ FEAST-016  LAYOUT INICIAL
000900*    MODIF : RT  09/09/98  REQ FEAST-097  REVISION Y2K - FECHA YA
000950*              USA 4 DIGITOS DE ANIO, SIN CAMBIOS
000960*    MODIF : LG  28/01/04  REQ FEAST-030  ORDM-COSTO PASA A
001000*              9(16) PARA ADMITIR PEDIDOS DE GRAN VOLUMEN
001100**************************************
001200 01  REG-ORDMAE.
001300*         POSICION RELATIVA (01:12) CODIGO DE PEDIDO
001400*         FORMATO 'ORD-' + 8 ALFANUMERICOS MAYUSCULA
001500     03  ORDM-CODIGO              PIC X(12)  VALUE SPACES.
001600*         POSICION RELATIVA (13:05) CODIGO DE CLIENTE (FK CLIMAE)
001700     03  ORDM-CLIENTE-ID          PIC X(05)  VALUE SPACES.
001800*         POSICION RELATIVA (18:05) CODIGO DE MENU (FK MENCAT)
001900     03  ORDM-MENU-ID             PIC X(05)  VALUE SPACES.
002000*         POSICION RELATIVA (23:05) CANTIDAD DE MESAS RESERVADAS
002100     03  ORDM-MESAS               PIC 9(05)  VALUE ZEROS.
002200*         POSICION RELATIVA (28:08) FECHA DEL EVENTO (AAAAMMDD)
002300     03  ORDM-FECHA-EVENTO        PIC 9(08)  VALUE ZEROS.
002400*         POSICION RELATIVA (36:16) COSTO TOTAL, CALCULADO, NO
002500*         SE PERSISTE EN LA FUENTE ORIGINAL - SE RECALCULA EN
002600*         CADA LISTADO A PARTIR DE MENC-PRECIO * ORDM-MESAS
002700     03  ORDM-COSTO-TOTAL         PIC 9(16)  VALUE ZEROS.
002800*         POSICION RELATIVA (52:09) RESERVADO PARA USO FUTURO
002900     03  FILLER                   PIC X(09)  VALUE SPACES.
