000100******************************************************************
000200*    CLIMAE
000300**************************************
000400*    LAYOUT  ARCHIVO MAESTRO CLIENTES *
000500*    KC02788.ALU9999.FEAST.CLIMAE     *
000600*    LARGO REGISTRO = 90 BYTES        *
000700**************************************
000800*    ALTA  : EP  14/03/86  REQ FEAST-014  LAYOUT INICIAL
000900*    MODIF : EP  22/09/87  REQ FEAST-014  SE AMPLIA CLIM-NOMBRE
001000*              DE 20 A 25 POSICIONES POR PEDIDO DE NEGOCIO
001100*    MODIF : RT  11/11/98  REQ FEAST-099
001150*              REVISION Y2K - CAMPO NO CONTIENE FECHAS, SIN
001160*              IMPACTO
001170*    MODIF : LG  02/06/03  REQ FEAST-031  SE DOCUMENTA CLIM-TELE
001200*              COMO CELULAR VIETNAMITA (PREFIJO 0, 2DA CIFRA
001300*              9/8/7/5/3) SEGUN REGLA DE VALIDACION PGMVALCA
001400**************************************
001500 01  REG-CLIMAE.
001600*         POSICION RELATIVA (01:05) CODIGO DE CLIENTE
001700*         FORMATO LETRA C/G/K + 4 DIGITOS (EJ. C1234)
001800*         SE ALMACENA SIEMPRE EN MAYUSCULAS
001900     03  CLIM-ID                  PIC X(05)  VALUE SPACES.
002000*         POSICION RELATIVA (06:25) NOMBRE COMPLETO DEL CLIENTE
002100*         LIBRE, 2 A 25 CARACTERES, PUEDE TRAER VARIOS TOKENS
002200     03  CLIM-NOMBRE              PIC X(25)  VALUE SPACES.
002300*         POSICION RELATIVA (31:10) TELEFONO CELULAR VN
002400*         0 + DIGITO (9,8,7,5,3) + 8 DIGITOS MAS = 10 DIGITOS
002500     03  CLIM-TELEFONO            PIC X(10)  VALUE SPACES.
002600*         POSICION RELATIVA (41:40) CORREO ELECTRONICO
002700*         FORMA LOCAL@DOMINIO.TLD  TLD DE 2 A 6 CARACTERES
002800     03  CLIM-EMAIL               PIC X(40)  VALUE SPACES.
002900*         POSICION RELATIVA (81:10) RESERVADO PARA USO FUTURO
003000     03  FILLER                   PIC X(10)  VALUE SPACES.
