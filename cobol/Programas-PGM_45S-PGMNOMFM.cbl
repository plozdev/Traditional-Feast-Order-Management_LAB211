000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMNOMFM.
000300 AUTHOR.        E PRIETO.
000400 INSTALLATION.  KC02788 - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  22/08/1986.
000600 DATE-COMPILED.
000700 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO KC02788.
000800******************************************************************
000900*    SUBRUTINA DE FORMATEO DE NOMBRE DE CLIENTE - SISTEMA FEAST  *
001000*                                                                 *
001100*    RECIBE POR LINKAGE EL NOMBRE COMPLETO DEL CLIENTE TAL COMO   *
001200*    FUE CAPTURADO (LK-NOMBRE-ENTRA) Y DEVUELVE:                  *
001300*       LK-NOMBRE-PANT  = FORMA DE PANTALLA/LISTADO "APELLIDO,    *
001400*                         RESTO DEL NOMBRE" (SI HAY UN SOLO       *
001500*                         TOKEN, SE DEVUELVE SIN CAMBIOS)         *
001600*       LK-CLAVE-ORDEN  = APELLIDO EN MINUSCULAS, USADO POR       *
001700*                         PGMCUSMT PARA ORDENAR/BUSCAR POR        *
001800*                         APELLIDO                                *
001900*                                                                 *
002000*    EL "APELLIDO" SE DEFINE COMO EL ULTIMO TOKEN DEL NOMBRE       *
002100*    SEPARADO POR BLANCOS.  ES CALLEADA DESDE PGMCUSMT CADA VEZ   *
002200*    QUE SE DA DE ALTA, MODIFICA O LISTA UN CLIENTE.              *
002300******************************************************************
002400*    HISTORIAL DE CAMBIOS                                        *
002500*    ------------------------------------------------------------*
002600*    ALTA  : EP  22/08/86  REQ FEAST-014  PRIMERA VERSION         *
002700*    MODIF : JL  11/02/90  REQ FEAST-018  SE AGREGA LA CLAVE DE   *
002800*              ORDEN EN MINUSCULAS PARA EL LISTADO DE CLIENTES    *
002900*    MODIF : RT  09/09/98  REQ FEAST-097  REVISION Y2K - SIN      *
003000*              IMPACTO, EL PROGRAMA NO MANEJA FECHAS              *
003100*    MODIF : LG  03/06/09  REQ FEAST-031  SE CORRIGE EL CASO DE   *
003200*              NOMBRE CON UN SOLO TOKEN - NO DEBE AGREGAR COMA    *
003210*    MODIF : MV  17/03/14  REQ FEAST-052  SE QUITA SPECIAL-NAMES  *
003220*              CON EL MNEMONICO C01 IS TOP-OF-FORM; ESTE PROGRAMA *
003230*              NO IMPRIME NI TIENE FILE SECTION                   *
003240*    MODIF : MV  24/03/14  REQ FEAST-052  SE REPONE SPECIAL-NAMES *
003250*              CON LA CLASE LETRA-VALIDA, USADA EN 1000-INICIO    *
003260*              PARA AVISAR SI EL NOMBRE EMPIEZA CON UN CARACTER   *
003270*              QUE NO ES LETRA (DATO SOSPECHOSO DEL DIGITADOR)    *
003300******************************************************************
003400
003500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CLASS LETRA-VALIDA IS 'A' THRU 'Z', 'a' THRU 'z'.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800*=======================*
004900
005000 77  FILLER             PIC X(26)  VALUE '* INICIO WORKING-STORAGE *'.
005100
005200*---- CONTADORES Y SUBINDICES, TODOS EN COMP -------------------
005300 77  WS-IDX              PIC 9(02)  COMP  VALUE ZEROS.
005400 77  WS-LONGITUD         PIC 9(02)  COMP  VALUE ZEROS.
005500 77  WS-POS-ULT-BLANCO   PIC 9(02)  COMP  VALUE ZEROS.
005600 77  WS-CANT-TOKENS      PIC 9(02)  COMP  VALUE ZEROS.
005700
005800*---- AREA DE TRABAJO CON EL NOMBRE RECIBIDO --------------------
005900 01  WS-NOMBRE-ALFA       PIC X(25)  VALUE SPACES.
006000*                         ***** REDEFINES 1 DE 3 *****
006100 01  WS-NOMBRE-TABLA REDEFINES WS-NOMBRE-ALFA.
006200     03  WS-NOMBRE-CAR    OCCURS 25 TIMES PIC X(01).
006300
006400*---- APELLIDO (ULTIMO TOKEN) Y RESTO DEL NOMBRE ----------------
006500 01  WS-APELLIDO          PIC X(25)  VALUE SPACES.
006600*                         ***** REDEFINES 2 DE 3 *****
006700 01  WS-APELLIDO-TABLA REDEFINES WS-APELLIDO.
006800     03  WS-APELLIDO-CAR  OCCURS 25 TIMES PIC X(01).
006900
007000 01  WS-RESTO-NOMBRE      PIC X(25)  VALUE SPACES.
007100
007200*---- ARMADO DEL NOMBRE EN MAYUS/MINUS PARA LA CLAVE DE ORDEN ---
007300 01  WS-CLAVE-ALFA        PIC X(25)  VALUE SPACES.
007400*                         ***** REDEFINES 3 DE 3 *****
007500 01  WS-CLAVE-TABLA REDEFINES WS-CLAVE-ALFA.
007600     03  WS-CLAVE-CAR     OCCURS 25 TIMES PIC X(01).
007700
007800 01  TABLA-MINUSCULAS.
007900     03  FILLER PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
008000 01  TABLA-MAYUSCULAS.
008100     03  FILLER PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008200
008300 77  FILLER              PIC X(26)  VALUE '* FINAL  WORKING-STORAGE *'.
008400
008500*-----------------------------------------------------------------
008600 LINKAGE SECTION.
008700*================*
008800 01  LK-COMUNICACION.
008900     03  LK-NOMBRE-ENTRA  PIC X(25).
009000     03  LK-NOMBRE-PANT   PIC X(25).
009100     03  LK-CLAVE-ORDEN   PIC X(25).
009200
009300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009400 PROCEDURE DIVISION USING LK-COMUNICACION.
009500
009600 MAIN-PROGRAM.
009700
009800     PERFORM 1000-INICIO            THRU 1000-INICIO-F
009900     PERFORM 1100-BUSCAR-ULT-BLANCO-I THRU 1100-BUSCAR-ULT-BLANCO-F
010000     PERFORM 1200-ARMAR-PANTALLA-I   THRU 1200-ARMAR-PANTALLA-F
010100     PERFORM 1300-ARMAR-CLAVE-I      THRU 1300-ARMAR-CLAVE-F
010200
010300     MOVE WS-NOMBRE-ALFA TO LK-NOMBRE-PANT
010400     MOVE WS-CLAVE-ALFA  TO LK-CLAVE-ORDEN.
010500
010600 MAIN-PROGRAM-F. GOBACK.
010700
010800*----  CUERPO INICIO - COPIA EL NOMBRE RECIBIDO Y CALCULA LARGO -
010900 1000-INICIO.
011000
011100     MOVE ZEROS               TO RETURN-CODE
011200     MOVE LK-NOMBRE-ENTRA     TO WS-NOMBRE-ALFA
011300     MOVE SPACES              TO WS-APELLIDO WS-RESTO-NOMBRE
011400
011500     PERFORM 1001-RETROCEDE-I THRU 1001-RETROCEDE-F
011600        VARYING WS-IDX FROM 25 BY -1
011700        UNTIL WS-IDX < 1 OR WS-NOMBRE-CAR (WS-IDX) NOT = SPACE
011800
011900     MOVE WS-IDX TO WS-LONGITUD
011910
011920     IF WS-NOMBRE-CAR (1) IS NOT LETRA-VALIDA THEN
011930        DISPLAY '*** PGMNOMFM - NOMBRE NO EMPIEZA CON LETRA: '
011940                 LK-NOMBRE-ENTRA
011950     END-IF.
012000
012100 1000-INICIO-F. EXIT.
012200
012300 1001-RETROCEDE-I.
012400     CONTINUE.
012500 1001-RETROCEDE-F. EXIT.
012600
012700*----  UBICA EL ULTIMO BLANCO ANTES DEL APELLIDO (SI EXISTE) -----
012800 1100-BUSCAR-ULT-BLANCO-I.
012900
013000     MOVE ZEROS TO WS-POS-ULT-BLANCO
013100
013200     IF WS-LONGITUD > 1 THEN
013300        PERFORM 1101-RETROCEDE-BLANCO-I THRU 1101-RETROCEDE-BLANCO-F
013400           VARYING WS-IDX FROM WS-LONGITUD BY -1
013500           UNTIL WS-IDX < 1 OR WS-NOMBRE-CAR (WS-IDX) = SPACE
013600
013700        IF WS-IDX > 0 THEN
013800           MOVE WS-IDX TO WS-POS-ULT-BLANCO
013900        END-IF
014000     END-IF.
014100
014200 1100-BUSCAR-ULT-BLANCO-F. EXIT.
014300
014400 1101-RETROCEDE-BLANCO-I.
014500     CONTINUE.
014600 1101-RETROCEDE-BLANCO-F. EXIT.
014700
014800*----  ARMA LA FORMA DE PANTALLA "APELLIDO, RESTO DEL NOMBRE" ----
014900 1200-ARMAR-PANTALLA-I.
015000
015100     IF WS-POS-ULT-BLANCO = 0 THEN
015200        CONTINUE
015300     ELSE
015400        MOVE WS-NOMBRE-ALFA (WS-POS-ULT-BLANCO + 1:
015500                             WS-LONGITUD - WS-POS-ULT-BLANCO)
015600           TO WS-APELLIDO
015700        MOVE WS-NOMBRE-ALFA (1:WS-POS-ULT-BLANCO - 1)
015800           TO WS-RESTO-NOMBRE
015900
016000        MOVE SPACES TO WS-NOMBRE-ALFA
016100        STRING WS-APELLIDO    DELIMITED BY SPACE
016200               ', '           DELIMITED BY SIZE
016300               WS-RESTO-NOMBRE DELIMITED BY SIZE
016400            INTO WS-NOMBRE-ALFA
016500     END-IF.
016600
016700 1200-ARMAR-PANTALLA-F. EXIT.
016800
016900*----  ARMA LA CLAVE DE ORDEN - APELLIDO COMPLETO EN MINUSCULAS --
017000 1300-ARMAR-CLAVE-I.
017100
017200     MOVE SPACES TO WS-CLAVE-ALFA
017300
017400     IF WS-POS-ULT-BLANCO = 0 THEN
017500        MOVE WS-NOMBRE-ALFA (1:WS-LONGITUD) TO WS-APELLIDO
017600     END-IF
017700
017800     INSPECT WS-APELLIDO CONVERTING TABLA-MAYUSCULAS
017900        TO TABLA-MINUSCULAS
018000
019000     MOVE WS-APELLIDO TO WS-CLAVE-ALFA.
019100
019200 1300-ARMAR-CLAVE-F. EXIT.
