000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMMENLD.
000030 AUTHOR.        E PRIETO.
000040 INSTALLATION.  KC02788 - CENTRO DE COMPUTOS.
000050 DATE-WRITTEN.  02/07/1986.
000060 DATE-COMPILED.
000070 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO KC02788.
000080******************************************************************
000090*    CARGA DEL CATALOGO DE MENUS - SISTEMA DE PEDIDOS DE         *
000100*    BANQUETES (FEAST)                                            *
000110*                                                                 *
000120*    LEE EL CATALOGO EN FORMATO CSV (DDCATALO), SALTEANDO LA      *
000130*    PRIMERA LINEA DE ENCABEZADO, VALIDA Y NORMALIZA CADA LINEA   *
000140*    DE DATOS, DESCARTA CODIGOS DUPLICADOS (GANA LA PRIMERA       *
000150*    APARICION) Y GRABA EL MAESTRO MENCAT (DDMENCAT) ORDENADO     *
000160*    ASCENDENTE POR PRECIO.  ES ARCHIVO DE SOLO LECTURA PARA      *
000170*    PGMORDPR - ESTE PROGRAMA ES EL UNICO QUE LO ACTUALIZA.       *
000180*                                                                 *
000190*    IMPRIME ADEMAS EL LISTADO DEL CATALOGO (DDLISTA), UN BLOQUE  *
000200*    POR MENU CON CODIGO, NOMBRE, PRECIO Y LOS INGREDIENTES       *
000210*    DESGLOSADOS UNO POR RENGLON.                                 *
000220******************************************************************
000230*    HISTORIAL DE CAMBIOS                                        *
000240*    ------------------------------------------------------------*
000250*    ALTA  : EP  02/07/86  REQ FEAST-015  PRIMERA VERSION         *
000260*    MODIF : JL  18/02/90  REQ FEAST-018  SE AGREGA EL LISTADO    *
000270*              DEL CATALOGO CON INGREDIENTES DESGLOSADOS           *
000280*    MODIF : JL  25/09/91  REQ FEAST-021  SE ORDENA EL CATALOGO   *
000290*              POR PRECIO USANDO BURBUJA SOBRE LA TABLA            *
000300*    MODIF : RT  09/09/98  REQ FEAST-097  REVISION Y2K - SIN      *
000310*              IMPACTO, EL PROGRAMA NO MANEJA FECHAS               *
000320*    MODIF : LG  20/01/04  REQ FEAST-028  MENC-PRECIO PASA A       *
000330*              9(11) - SE AMPLIA WS-CAMPO-PRECIO EN CONSECUENCIA   *
000332*    MODIF : MV  17/03/14  REQ FEAST-052  SE QUITA DE SPECIAL-     *
000334*              NAMES EL MNEMONICO C01 IS TOP-OF-FORM QUE NO SE     *
000336*              USABA EN NINGUN WRITE                               *
000337*    MODIF : MV  24/03/14  REQ FEAST-052  SE REPONE SPECIAL-NAMES  *
000338*              CON C01 IS TOP-OF-FORM Y SE USA EN                  *
000339*              8100-IMPRIMIR-TITULOS-I AL SALTAR DE PAGINA         *
000340******************************************************************
000350
000360*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430
000440     SELECT CATALOGO ASSIGN DDCATALO
000450            ORGANIZATION IS LINE SEQUENTIAL
000460            FILE STATUS IS FS-CATALOGO.
000470
000480     SELECT MENSAL    ASSIGN DDMENCAT
000490            FILE STATUS IS FS-MENSAL.
000500
000510     SELECT LISTADO   ASSIGN DDLISTA
000520            FILE STATUS IS FS-LISTADO.
000530
000540*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000550 DATA DIVISION.
000560 FILE SECTION.
000570
000580 FD  CATALOGO.
000590 01  REG-CATALOGO             PIC X(300).
000600
000610 FD  MENSAL
000620     BLOCK CONTAINS 0 RECORDS
000630     RECORDING MODE IS F.
000640     COPY PGM_47-CP-MENCAT.
000710
000720 FD  LISTADO
000730     BLOCK CONTAINS 0 RECORDS
000740     RECORDING MODE IS F.
000750 01  REG-SALIDA                   PIC X(80).
000760
000770 WORKING-STORAGE SECTION.
000780*=======================*
000790
000800 77  FILLER             PIC X(26)  VALUE '* INICIO WORKING-STORAGE *'.
000810
000820*---- FILE STATUS --------------------------------------------------
000830 77  FS-CATALOGO                PIC XX      VALUE SPACES.
000840     88  FS-CATALOGO-FIN                     VALUE '10'.
000850 77  FS-MENSAL                  PIC XX      VALUE SPACES.
000860 77  FS-LISTADO                 PIC XX      VALUE SPACES.
000870
000880*---- CONTADORES Y SUBINDICES, TODOS EN COMP -----------------------
000890 77  WS-MENU-CANT         PIC 9(04)  COMP  VALUE ZEROS.
000900 77  WS-MENU-IDX          PIC 9(04)  COMP  VALUE ZEROS.
000910 77  WS-MENU-POS          PIC 9(04)  COMP  VALUE ZEROS.
000920 77  WS-SWAP-IDX          PIC 9(04)  COMP  VALUE ZEROS.
000930 77  WS-ING-IDX           PIC 9(02)  COMP  VALUE ZEROS.
000940 77  WS-ING-CANT          PIC 9(02)  COMP  VALUE ZEROS.
000950 77  WS-CAMPOS-LEIDOS     PIC 9(02)  COMP  VALUE ZEROS.
000960 77  WS-SWAP-FLAG         PIC X(02) VALUE 'NO'.
000970
000980 77  WS-TOTAL-LEIDAS      PIC 9(05)  VALUE ZEROS.
000990 77  WS-TOTAL-CARGADAS    PIC 9(05)  VALUE ZEROS.
001000 77  WS-TOTAL-DESCARTADAS PIC 9(05)  VALUE ZEROS.
001010 77  WS-TOTAL-DUPLICADAS  PIC 9(05)  VALUE ZEROS.
001020
001030*---- BANDERA DE VALIDEZ DEL CAMPO PRECIO ---------------------------
001040 01  WS-CAMPO-VALIDO      PIC X(01)  VALUE 'S'.
001050     88  WS-ES-VALIDO               VALUE 'S'.
001060
001070*---- CAMPOS RESULTANTES DE PARTIR LA LINEA CSV POR COMA -----------
001080 01  WS-CAMPO-ID          PIC X(40)  VALUE SPACES.
001090 01  WS-CAMPO-NOMBRE      PIC X(40)  VALUE SPACES.
001100 01  WS-CAMPO-PRECIO      PIC X(20)  VALUE SPACES.
001110 01  WS-CAMPO-INGRED      PIC X(300) VALUE SPACES.
001120 01  WS-CAMPO-EXTRA       PIC X(40)  VALUE SPACES.
001130
001140*                         ***** REDEFINES 1 DE 3 *****
001150 01  WS-CAMPO-PRECIO-TABLA REDEFINES WS-CAMPO-PRECIO.
001160     03  WS-PRECIO-CAR        OCCURS 20 TIMES PIC X(01).
001170
001180 77  WS-PRECIO-LARGO      PIC 9(02)  COMP  VALUE ZEROS.
001190 77  WS-PRECIO-NUMERICO   PIC 9(11)         VALUE ZEROS.
001200
001210*---- TABLA DE INGREDIENTES DE LA LINEA EN PROCESO (UNSTRING) -------
001220 01  WS-TABLA-ING-CRUDOS.
001230     03  WS-ING-CRUDO  OCCURS 25 TIMES PIC X(20).
001240
001250*---- TABLA DE MENUS EN MEMORIA -------------------------------------
001260 01  WS-TABLA-MENUS.
001270     03  WS-MENU-ELEM  OCCURS 200 TIMES.
001280         05  TAB-MENU-ID           PIC X(05).
001290         05  TAB-MENU-NOMBRE       PIC X(40).
001300         05  TAB-MENU-PRECIO       PIC 9(11).
001310         05  TAB-MENU-INGRED       PIC X(500).
001320*                         ***** REDEFINES 2 DE 3 *****
001330         05  TAB-ING-SLOT REDEFINES TAB-MENU-INGRED
001340                                   OCCURS 25 TIMES PIC X(20).
001350
001360*---- AREA TEMPORAL PARA INTERCAMBIO EN LA ORDENACION POR BURBUJA ---
001370 01  WS-TEMP-MENU-ELEM.
001380     03  TEMP-MENU-ID           PIC X(05).
001390     03  TEMP-MENU-NOMBRE       PIC X(40).
001400     03  TEMP-MENU-PRECIO       PIC 9(11).
001410     03  TEMP-MENU-INGRED       PIC X(500).
001420
001430 01  TABLA-MINUSCULAS.
001440     03  FILLER PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
001450 01  TABLA-MAYUSCULAS.
001460     03  FILLER PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001470
001480*---- FECHA DE PROCESO PARA EL TITULO DEL LISTADO -------------------
001490 01  WS-FECHA-SISTEMA.
001500     03  WS-SIS-ANIO          PIC 9(04).
001510     03  WS-SIS-MES           PIC 9(02).
001520     03  WS-SIS-DIA           PIC 9(02).
001530*                         ***** REDEFINES 3 DE 3 *****
001540 01  WS-FECHA-TITULO REDEFINES WS-FECHA-SISTEMA.
001550     03  WS-TIT-ANIO          PIC 9(04).
001560     03  WS-TIT-MES           PIC 9(02).
001570     03  WS-TIT-DIA           PIC 9(02).
001580
001590 77  WS-CUENTA-LINEA      PIC 9(02)  COMP  VALUE ZEROS.
001600 77  WS-CUENTA-PAGINA     PIC 9(02)  COMP  VALUE 01.
001610 77  WS-LINE              PIC X(80)  VALUE ALL '-'.
001620
001630*---- LINEAS DE IMPRESION DEL LISTADO DEL CATALOGO ------------------
001640 01  IMP-TITULO.
001650     03  FILLER              PIC X(01) VALUE SPACES.
001660     03  FILLER              PIC X(30) VALUE
001670             'CATALOGO DE MENUS   - FEAST  '.
001680     03  FILLER              PIC X(06) VALUE 'FECHA:'.
001690     03  IMP-TIT-DIA          PIC Z9.
001700     03  FILLER              PIC X(01) VALUE '/'.
001710     03  IMP-TIT-MES          PIC Z9.
001720     03  FILLER              PIC X(01) VALUE '/'.
001730     03  IMP-TIT-ANIO         PIC 9999.
001740     03  FILLER              PIC X(05) VALUE SPACES.
001750     03  FILLER              PIC X(08) VALUE 'PAGINA: '.
001760     03  IMP-TIT-PAGINA       PIC Z9.
001770     03  FILLER              PIC X(14) VALUE SPACES.
001780
001790 01  IMP-REG-MENU.
001800     03  FILLER              PIC X(01) VALUE SPACES.
001810     03  IMP-MEN-ID            PIC X(05).
001820     03  FILLER              PIC X(02) VALUE SPACES.
001830     03  IMP-MEN-NOMBRE         PIC X(40).
001840     03  FILLER              PIC X(02) VALUE SPACES.
001850     03  IMP-MEN-PRECIO         PIC ZZ,ZZZ,ZZZ,ZZ9.
001860     03  FILLER              PIC X(01) VALUE SPACES.
001870     03  FILLER              PIC X(03) VALUE 'VND'.
001880
001890 01  IMP-REG-INGRED.
001900     03  FILLER              PIC X(06) VALUE SPACES.
001910     03  FILLER              PIC X(02) VALUE '- '.
001920     03  IMP-ING-TEXTO          PIC X(20).
001930
001940 77  FILLER              PIC X(26)  VALUE '* FINAL  WORKING-STORAGE *'.
001950
001960*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001970 PROCEDURE DIVISION.
001980
001990 MAIN-PROGRAM.
002000
002010     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
002020
002030     IF NOT FS-CATALOGO-FIN THEN
002040        PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
002050           UNTIL FS-CATALOGO-FIN
002060     END-IF
002070
002080     PERFORM 6000-ORDENAR-MENUS-I  THRU 6000-ORDENAR-MENUS-F
002090     PERFORM 7000-GRABAR-MENSAL-I  THRU 7000-GRABAR-MENSAL-F
002100     PERFORM 8000-LISTAR-I         THRU 8000-LISTAR-F
002110     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
002120
002130 MAIN-PROGRAM-F. GOBACK.
002140
002150*----  CUERPO INICIO - ABRE EL CSV Y SALTA EL ENCABEZADO ------------
002160 1000-INICIO-I.
002170
002180     MOVE ZEROS TO RETURN-CODE
002190     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
002200     MOVE 99 TO WS-CUENTA-LINEA
002210
002220     OPEN INPUT CATALOGO
002230     IF FS-CATALOGO IS NOT EQUAL '00' THEN
002240        DISPLAY '* ERROR EN OPEN CATALOGO = ' FS-CATALOGO
002250        MOVE 9999 TO RETURN-CODE
002260        SET FS-CATALOGO-FIN TO TRUE
002270     ELSE
002280        READ CATALOGO INTO REG-CATALOGO
002290           AT END SET FS-CATALOGO-FIN TO TRUE
002300        END-READ
002310        IF NOT FS-CATALOGO-FIN THEN
002320           READ CATALOGO INTO REG-CATALOGO
002330              AT END SET FS-CATALOGO-FIN TO TRUE
002340           END-READ
002350        END-IF
002360     END-IF.
002370
002380 1000-INICIO-F. EXIT.
002390
002400*----  PROCESA UNA LINEA DE DATOS DEL CSV ---------------------------
002410 2000-PROCESO-I.
002420
002430     ADD 1 TO WS-TOTAL-LEIDAS
002440     PERFORM 2050-PARTIR-LINEA-I THRU 2050-PARTIR-LINEA-F
002450
002460     IF WS-CAMPOS-LEIDOS NOT = 4 THEN
002470        DISPLAY '*** PGMMENLD - LINEA DESCARTADA, NO TIENE 4 CAMPOS'
002480        ADD 1 TO WS-TOTAL-DESCARTADAS
002490     ELSE
002500        PERFORM 2060-VALID-PRECIO-I THRU 2060-VALID-PRECIO-F
002510        IF NOT WS-ES-VALIDO THEN
002520           DISPLAY '*** PGMMENLD - LINEA DESCARTADA, PRECIO INVALIDO: '
002530                    WS-CAMPO-ID
002540           ADD 1 TO WS-TOTAL-DESCARTADAS
002550        ELSE
002560           PERFORM 2100-NORMALIZAR-I    THRU 2100-NORMALIZAR-F
002570           PERFORM 2200-INSERTAR-TABLA-I THRU 2200-INSERTAR-TABLA-F
002580        END-IF
002590     END-IF
002600
002610     READ CATALOGO INTO REG-CATALOGO
002620        AT END SET FS-CATALOGO-FIN TO TRUE
002630     END-READ.
002640
002650 2000-PROCESO-F. EXIT.
002660
002670*----  PARTE LA LINEA CSV EN 4 CAMPOS POR COMA ----------------------
002680 2050-PARTIR-LINEA-I.
002690
002700     MOVE SPACES TO WS-CAMPO-ID WS-CAMPO-NOMBRE WS-CAMPO-PRECIO
002710                    WS-CAMPO-INGRED WS-CAMPO-EXTRA
002720     MOVE ZEROS  TO WS-CAMPOS-LEIDOS
002730     MOVE 'S'    TO WS-CAMPO-VALIDO
002740
002750     UNSTRING REG-CATALOGO DELIMITED BY ','
002760        INTO WS-CAMPO-ID WS-CAMPO-NOMBRE WS-CAMPO-PRECIO
002770             WS-CAMPO-INGRED WS-CAMPO-EXTRA
002780        TALLYING IN WS-CAMPOS-LEIDOS
002790     END-UNSTRING.
002800
002810 2050-PARTIR-LINEA-F. EXIT.
002820
002830*----  VALIDA QUE EL CAMPO PRECIO SEA TODO NUMERICO -----------------
002840 2060-VALID-PRECIO-I.
002850
002860     MOVE 'S' TO WS-CAMPO-VALIDO
002870
002880     PERFORM 2061-RETROCEDE-PRECIO-I THRU 2061-RETROCEDE-PRECIO-F
002890        VARYING WS-PRECIO-LARGO FROM 20 BY -1
002900        UNTIL WS-PRECIO-LARGO < 1 OR
002910              WS-PRECIO-CAR (WS-PRECIO-LARGO) NOT = SPACE
002920
002930     IF WS-PRECIO-LARGO = 0 THEN
002940        MOVE 'N' TO WS-CAMPO-VALIDO
002950     ELSE
002960        IF WS-CAMPO-PRECIO (1:WS-PRECIO-LARGO) IS NOT NUMERIC THEN
002970           MOVE 'N' TO WS-CAMPO-VALIDO
002980        ELSE
002990           MOVE ZEROS TO WS-PRECIO-NUMERICO
003000           MOVE WS-CAMPO-PRECIO (1:WS-PRECIO-LARGO)
003010              TO WS-PRECIO-NUMERICO
003020        END-IF
003030     END-IF.
003040
003050 2060-VALID-PRECIO-F. EXIT.
003060
003070 2061-RETROCEDE-PRECIO-I.
003080     CONTINUE.
003090 2061-RETROCEDE-PRECIO-F. EXIT.
003100
003110*----  NORMALIZA LOS INGREDIENTES - PARTE POR # O " Y RE-ARMA --------
003120*    UNO POR RENGLON DE 20 POSICIONES EN WS-TABLA-ING-CRUDOS ---------
003130 2100-NORMALIZAR-I.
003140
003150     MOVE SPACES TO WS-TABLA-ING-CRUDOS
003160     MOVE ZEROS  TO WS-ING-CANT
003170
003180     UNSTRING WS-CAMPO-INGRED DELIMITED BY '#' OR '"'
003190        INTO WS-ING-CRUDO (01) WS-ING-CRUDO (02) WS-ING-CRUDO (03)
003200             WS-ING-CRUDO (04) WS-ING-CRUDO (05) WS-ING-CRUDO (06)
003210             WS-ING-CRUDO (07) WS-ING-CRUDO (08) WS-ING-CRUDO (09)
003220             WS-ING-CRUDO (10) WS-ING-CRUDO (11) WS-ING-CRUDO (12)
003230             WS-ING-CRUDO (13) WS-ING-CRUDO (14) WS-ING-CRUDO (15)
003240             WS-ING-CRUDO (16) WS-ING-CRUDO (17) WS-ING-CRUDO (18)
003250             WS-ING-CRUDO (19) WS-ING-CRUDO (20) WS-ING-CRUDO (21)
003260             WS-ING-CRUDO (22) WS-ING-CRUDO (23) WS-ING-CRUDO (24)
003270             WS-ING-CRUDO (25)
003280        TALLYING IN WS-ING-CANT
003290     END-UNSTRING.
003300
003310 2100-NORMALIZAR-F. EXIT.
003320
003330*----  INSERTA EL MENU EN LA TABLA SI EL CODIGO NO EXISTE TODAVIA ----
003340 2200-INSERTAR-TABLA-I.
003350
003360     INSPECT WS-CAMPO-ID CONVERTING TABLA-MINUSCULAS TO TABLA-MAYUSCULAS
003370
003380     MOVE ZEROS TO WS-MENU-POS
003390     PERFORM 2250-COMPARAR-ID-I THRU 2250-COMPARAR-ID-F
003400        VARYING WS-MENU-IDX FROM 1 BY 1
003410        UNTIL WS-MENU-IDX > WS-MENU-CANT OR WS-MENU-POS NOT = 0
003420
003430     IF WS-MENU-POS NOT = 0 THEN
003440        DISPLAY '*** PGMMENLD - CODIGO DUPLICADO, SE DESCARTA: '
003450                 WS-CAMPO-ID (1:5)
003460        ADD 1 TO WS-TOTAL-DUPLICADAS
003470     ELSE
003480        ADD 1 TO WS-MENU-CANT
003490        MOVE WS-CAMPO-ID (1:5)     TO TAB-MENU-ID (WS-MENU-CANT)
003500        MOVE WS-CAMPO-NOMBRE       TO TAB-MENU-NOMBRE (WS-MENU-CANT)
003510        MOVE WS-PRECIO-NUMERICO    TO TAB-MENU-PRECIO (WS-MENU-CANT)
003520        MOVE SPACES                TO TAB-MENU-INGRED (WS-MENU-CANT)
003530        PERFORM 2260-COPIAR-INGRED-I THRU 2260-COPIAR-INGRED-F
003540           VARYING WS-ING-IDX FROM 1 BY 1 UNTIL WS-ING-IDX > 25
003550        ADD 1 TO WS-TOTAL-CARGADAS
003560     END-IF.
003570
003580 2200-INSERTAR-TABLA-F. EXIT.
003590
003600 2250-COMPARAR-ID-I.
003610
003620     IF TAB-MENU-ID (WS-MENU-IDX) = WS-CAMPO-ID (1:5) THEN
003630        MOVE WS-MENU-IDX TO WS-MENU-POS
003640     END-IF.
003650
003660 2250-COMPARAR-ID-F. EXIT.
003670
003680*----  COPIA UN INGREDIENTE NORMALIZADO A SU RENGLON EN LA TABLA -----
003690 2260-COPIAR-INGRED-I.
003700
003710     IF WS-ING-CRUDO (WS-ING-IDX) NOT = SPACES THEN
003720        MOVE WS-ING-CRUDO (WS-ING-IDX)
003730           TO TAB-ING-SLOT (WS-MENU-CANT WS-ING-IDX)
003740     END-IF.
003750
003760 2260-COPIAR-INGRED-F. EXIT.
003770
003780*----  ORDENA LA TABLA DE MENUS ASCENDENTE POR PRECIO (BURBUJA) ------
003790 6000-ORDENAR-MENUS-I.
003800
003810     MOVE 'SI' TO WS-SWAP-FLAG
003820     PERFORM 6100-PASADA-I THRU 6100-PASADA-F
003830        UNTIL WS-SWAP-FLAG = 'NO'.
003840
003850 6000-ORDENAR-MENUS-F. EXIT.
003860
003870 6100-PASADA-I.
003880
003890     MOVE 'NO' TO WS-SWAP-FLAG
003900     PERFORM 6200-COMPARAR-I THRU 6200-COMPARAR-F
003910        VARYING WS-MENU-IDX FROM 1 BY 1
003920        UNTIL WS-MENU-IDX > WS-MENU-CANT - 1.
003930
003940 6100-PASADA-F. EXIT.
003950
003960 6200-COMPARAR-I.
003970
003980     IF TAB-MENU-PRECIO (WS-MENU-IDX) >
003990        TAB-MENU-PRECIO (WS-MENU-IDX + 1) THEN
004000        PERFORM 6300-INTERCAMBIAR-I THRU 6300-INTERCAMBIAR-F
004010     END-IF.
004020
004030 6200-COMPARAR-F. EXIT.
004040
004050 6300-INTERCAMBIAR-I.
004060
004070     MOVE WS-MENU-ELEM (WS-MENU-IDX)     TO WS-TEMP-MENU-ELEM
004080     MOVE WS-MENU-ELEM (WS-MENU-IDX + 1) TO WS-MENU-ELEM (WS-MENU-IDX)
004090     MOVE WS-TEMP-MENU-ELEM
004100        TO WS-MENU-ELEM (WS-MENU-IDX + 1)
004110     MOVE 'SI' TO WS-SWAP-FLAG.
004120
004130 6300-INTERCAMBIAR-F. EXIT.
004140
004150*----  GRABA LA TABLA ORDENADA AL MAESTRO MENSAL --------------------
004160 7000-GRABAR-MENSAL-I.
004170
004180     IF WS-MENU-CANT = 0 THEN
004190        DISPLAY '*** PGMMENLD - CATALOGO VACIO, NO SE GRABA MENSAL'
004200     ELSE
004210        OPEN OUTPUT MENSAL
004220        IF FS-MENSAL IS NOT EQUAL '00' THEN
004230           DISPLAY '* ERROR EN OPEN MENSAL = ' FS-MENSAL
004240           MOVE 9999 TO RETURN-CODE
004250        ELSE
004260           PERFORM 7100-GRABAR-FILA-I THRU 7100-GRABAR-FILA-F
004270              VARYING WS-MENU-IDX FROM 1 BY 1
004280              UNTIL WS-MENU-IDX > WS-MENU-CANT
004290           CLOSE MENSAL
004300        END-IF
004310     END-IF.
004320
004330 7000-GRABAR-MENSAL-F. EXIT.
004340
004350 7100-GRABAR-FILA-I.
004360
004370     MOVE SPACES TO REG-MENCAT
004380     MOVE TAB-MENU-ID (WS-MENU-IDX)       TO MENC-ID
004390     MOVE TAB-MENU-NOMBRE (WS-MENU-IDX)   TO MENC-NOMBRE
004400     MOVE TAB-MENU-PRECIO (WS-MENU-IDX)   TO MENC-PRECIO
004410     MOVE TAB-MENU-INGRED (WS-MENU-IDX)   TO MENC-INGREDIENTES
004420     WRITE REG-MENCAT.
004430
004440 7100-GRABAR-FILA-F. EXIT.
004450
004460*----  IMPRIME EL LISTADO DEL CATALOGO, UN BLOQUE POR MENU ----------
004470 8000-LISTAR-I.
004480
004490     IF WS-MENU-CANT = 0 THEN
004500        DISPLAY '*** PGMMENLD - CATALOGO VACIO, NO SE IMPRIME LISTADO'
004510     ELSE
004520        OPEN OUTPUT LISTADO
004530        IF FS-LISTADO IS NOT EQUAL '00' THEN
004540           DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
004550        ELSE
004560           PERFORM 8100-IMPRIMIR-TITULOS-I THRU 8100-IMPRIMIR-TITULOS-F
004570           PERFORM 8200-IMPRIMIR-BLOQUE-I  THRU 8200-IMPRIMIR-BLOQUE-F
004580              VARYING WS-MENU-IDX FROM 1 BY 1
004590              UNTIL WS-MENU-IDX > WS-MENU-CANT
004600           CLOSE LISTADO
004610        END-IF
004620     END-IF.
004630
004640 8000-LISTAR-F. EXIT.
004650
004660 8100-IMPRIMIR-TITULOS-I.
004670
004680     MOVE WS-SIS-ANIO TO WS-TIT-ANIO
004690     MOVE WS-SIS-MES  TO WS-TIT-MES
004700     MOVE WS-SIS-DIA  TO WS-TIT-DIA
004710     MOVE WS-TIT-DIA  TO IMP-TIT-DIA
004720     MOVE WS-TIT-MES  TO IMP-TIT-MES
004730     MOVE WS-TIT-ANIO TO IMP-TIT-ANIO
004740     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA
004750     ADD 1 TO WS-CUENTA-PAGINA
004760     MOVE 1 TO WS-CUENTA-LINEA
004770
004780     WRITE REG-SALIDA FROM IMP-TITULO AFTER TOP-OF-FORM
004790     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
004800
004810 8100-IMPRIMIR-TITULOS-F. EXIT.
004820
004830*----  IMPRIME UN BLOQUE (CODIGO/NOMBRE/PRECIO + INGREDIENTES) ------
004840 8200-IMPRIMIR-BLOQUE-I.
004850
004860     MOVE SPACES               TO IMP-REG-MENU
004870     MOVE TAB-MENU-ID (WS-MENU-IDX)     TO IMP-MEN-ID
004880     MOVE TAB-MENU-NOMBRE (WS-MENU-IDX) TO IMP-MEN-NOMBRE
004890     MOVE TAB-MENU-PRECIO (WS-MENU-IDX) TO IMP-MEN-PRECIO
004900
004910     WRITE REG-SALIDA FROM IMP-REG-MENU AFTER 1
004920     ADD 1 TO WS-CUENTA-LINEA
004930
004940     PERFORM 8300-IMPRIMIR-INGRED-I THRU 8300-IMPRIMIR-INGRED-F
004950        VARYING WS-ING-IDX FROM 1 BY 1 UNTIL WS-ING-IDX > 25
004960
004970     WRITE REG-SALIDA FROM SPACES AFTER 1
004980     ADD 1 TO WS-CUENTA-LINEA
004990
005000     IF WS-CUENTA-LINEA > 45 THEN
005010        PERFORM 8100-IMPRIMIR-TITULOS-I THRU 8100-IMPRIMIR-TITULOS-F
005020     END-IF.
005030
005040 8200-IMPRIMIR-BLOQUE-F. EXIT.
005050
005060 8300-IMPRIMIR-INGRED-I.
005070
005080     IF TAB-ING-SLOT (WS-MENU-IDX WS-ING-IDX) NOT = SPACES THEN
005090        MOVE SPACES TO IMP-REG-INGRED
005100        MOVE TAB-ING-SLOT (WS-MENU-IDX WS-ING-IDX) TO IMP-ING-TEXTO
005110        WRITE REG-SALIDA FROM IMP-REG-INGRED AFTER 1
005120        ADD 1 TO WS-CUENTA-LINEA
005130     END-IF.
005140
005150 8300-IMPRIMIR-INGRED-F. EXIT.
005160
005170*----  CUERPO FINAL - CIERRA ARCHIVOS Y MUESTRA TOTALES -------------
005180 9999-FINAL-I.
005190
005200     CLOSE CATALOGO
005210
005220     DISPLAY '***** PGMMENLD - TOTALES DE LA CORRIDA *****'
005230     DISPLAY '  LINEAS LEIDAS DEL CSV      : ' WS-TOTAL-LEIDAS
005240     DISPLAY '  MENUS CARGADOS             : ' WS-TOTAL-CARGADAS
005250     DISPLAY '  LINEAS DESCARTADAS         : ' WS-TOTAL-DESCARTADAS
005260     DISPLAY '  CODIGOS DUPLICADOS         : ' WS-TOTAL-DUPLICADAS.
005270
005280 9999-FINAL-F. EXIT.
