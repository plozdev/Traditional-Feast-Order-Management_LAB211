000100******************************************************************
000200*    MENCAT
000300**************************************
000400*    LAYOUT MAESTRO CATALOGO DE MENUS *
000500*    KC02788.ALU9999.FEAST.MENCAT     *
000600*    LARGO REGISTRO = 560 BYTES       *
000700**************************************
000800*    ARCHIVO DE SOLO LECTURA (NO ALTA/MODIF/BAJA POR PROGRAMA) *
000900*    SE ARMA UNA VEZ POR CORRIDA DE PGMMENLD A PARTIR DEL CSV  *
001000*    FeastMenu.csv Y SE LEE TAL CUAL POR PGMORDPR              *
001100**************************************
001200*    ALTA  : EP  02/07/86  REQ FEAST-015  LAYOUT INICIAL
001300*    MODIF : LG  20/01/04  REQ FEAST-028  MENC-PRECIO PASA DE
001400*              9(09) A 9(11) POR AUMENTO DE PRECIOS EN VND
001500**************************************
001600 01  REG-MENCAT.
001700*         POSICION RELATIVA (001:05) CODIGO DE MENU
001800*         FORMATO LETRA P O W + LETRA P O W + 3 DIGITOS
001900*         (EJ. PW003) - SE ALMACENA SIEMPRE EN MAYUSCULAS
002000     03  MENC-ID                  PIC X(05)  VALUE SPACES.
002100*         POSICION RELATIVA (006:40) NOMBRE DEL MENU
002200     03  MENC-NOMBRE              PIC X(40)  VALUE SPACES.
002300*         POSICION RELATIVA (046:11) PRECIO POR MESA EN VND
002400*         ENTERO SIN DECIMALES (EL VND NO TIENE SUB-UNIDAD)
002500     03  MENC-PRECIO              PIC 9(11)  VALUE ZEROS.
002600*         POSICION RELATIVA (057:500) INGREDIENTES, UNO POR
002700*         RENGLON DE 20, YA NORMALIZADOS POR PGMMENLD
002800     03  MENC-INGREDIENTES        PIC X(500) VALUE SPACES.
002900*         POSICION RELATIVA (557:04) RESERVADO
003000     03  FILLER                   PIC X(04)  VALUE SPACES.
