000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMVALCA.
000300 AUTHOR.        E PRIETO.
000400 INSTALLATION.  KC02788 - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  14/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO KC02788.
000800******************************************************************
000900*    SUBRUTINA DE VALIDACION DE CAMPOS - SISTEMA DE PEDIDOS       *
001000*    DE BANQUETES (FEAST)                                        *
001100*                                                                 *
001200*    RECIBE POR LINKAGE UN CODIGO DE TIPO DE CAMPO (LK-TIPO-CAMPO)*
001300*    Y EL VALOR A VALIDAR (LK-VALOR) Y DEVUELVE EN LK-VALIDO      *
001400*    'S' SI EL VALOR CUMPLE LA REGLA DE NEGOCIO DEL CAMPO O 'N'   *
001500*    EN CASO CONTRARIO.  ES CALLEADA DESDE PGMCUSMT, PGMMENLD Y   *
001600*    PGMORDPR, NUNCA SE EJECUTA SOLA.                             *
001700*                                                                 *
001800*    CODIGOS DE TIPO DE CAMPO ACEPTADOS (LK-TIPO-CAMPO) :         *
001900*       CI = CODIGO DE CLIENTE        MI = CODIGO DE MENU        *
002000*       NM = NOMBRE DE CLIENTE        NT = CANTIDAD DE MESAS     *
002100*       TE = TELEFONO CLIENTE         FV = FECHA EVENTO FUTURA   *
002200*       EM = CORREO ELECTRONICO       FP = FECHA EVENTO PASADA   *
002300*       PC = CODIGO DE PEDIDO                                    *
002400******************************************************************
002500*    HISTORIAL DE CAMBIOS                                        *
002600*    ------------------------------------------------------------*
002700*    ALTA  : EP  14/03/86  REQ FEAST-014  PRIMERA VERSION - SOLO  *
002800*              VALIDABA CODIGO Y NOMBRE DE CLIENTE                *
002900*    MODIF : EP  22/08/86  REQ FEAST-014  SE AGREGA VALIDACION DE *
003000*              TELEFONO Y CORREO ELECTRONICO                      *
003100*    MODIF : JL  10/02/90  REQ FEAST-018  SE AGREGA VALIDACION DE *
003200*              CODIGO DE MENU Y CANTIDAD DE MESAS                 *
003300*    MODIF : JL  19/09/91  REQ FEAST-021  CORRIGE DESBORDE AL     *
003400*              VALIDAR TELEFONOS DE MENOS DE 10 POSICIONES        *
003500*    MODIF : RT  09/09/98  REQ FEAST-097  REVISION Y2K - LAS      *
003600*              FECHAS RECIBIDAS YA USAN 4 DIGITOS DE ANIO, SE     *
003700*              CONFIRMA QUE 1700-VALID-FECHA-I NO ASUME SIGLO 19  *
003800*    MODIF : LG  16/01/04  REQ FEAST-028  SE AGREGA VALIDACION DE *
003900*              CODIGO DE PEDIDO PARA EL NUEVO PGMORDPR            *
004000*    MODIF : LG  02/06/09  REQ FEAST-031  SE AGREGA VALIDACION DE *
004100*              FECHA DE EVENTO FUTURA Y PASADA (ALTA/MODIF)       *
004110*    MODIF : MV  17/03/14  REQ FEAST-052  SE QUITA SPECIAL-NAMES  *
004120*              CON EL MNEMONICO C01 IS TOP-OF-FORM; ESTE PROGRAMA *
004130*              NO IMPRIME NI TIENE FILE SECTION                   *
004140*    MODIF : MV  24/03/14  REQ FEAST-052  SE REPONE SPECIAL-NAMES *
004150*              CON LA CLASE CLASE-ALFANUM-MAYUS, USADA EN         *
004160*              1801-VERIF-CARACTER-I PARA VALIDAR EL CODIGO DE    *
004170*              PEDIDO (DIGITOS 5 A 12 DE 'ORD-NNNNNNNN')          *
004200******************************************************************
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004750     CLASS CLASE-ALFANUM-MAYUS IS '0' THRU '9', 'A' THRU 'Z'.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700*=======================*
005800
005900 77  FILLER             PIC X(26)  VALUE '* INICIO WORKING-STORAGE *'.
006000
006100*---- CONTADORES Y SUBINDICES, TODOS EN COMP -------------------
006200 77  WS-LONGITUD         PIC 9(02)  COMP  VALUE ZEROS.
006300 77  WS-IDX              PIC 9(02)  COMP  VALUE ZEROS.
006400 77  WS-POS-PUNTO        PIC 9(02)  COMP  VALUE ZEROS.
006500 77  WS-TLD-LARGO        PIC 9(02)  COMP  VALUE ZEROS.
006600 77  WS-CANT-ARROBA      PIC 9(02)  COMP  VALUE ZEROS.
006700 77  WS-DOM-CANT         PIC 9(02)  COMP  VALUE ZEROS.
006800
006900*---- AREA DE TRABAJO PARA EL VALOR RECIBIDO --------------------
007000 01  WS-CAMPO-ALFA        PIC X(40)  VALUE SPACES.
007100*                         ***** REDEFINES 1 DE 3 *****
007200 01  WS-CAMPO-TABLA REDEFINES WS-CAMPO-ALFA.
007300     03  WS-CAMPO-CAR     OCCURS 40 TIMES PIC X(01).
007400
007500*---- DESGLOSE DE TELEFONO PARA VALIDAR CELULAR VIETNAMITA ------
007600 01  WS-TEL-ALFA          PIC X(10)  VALUE SPACES.
007700*                         ***** REDEFINES 2 DE 3 *****
007800 01  WS-TEL-DESGLOSE REDEFINES WS-TEL-ALFA.
007900     03  WS-TEL-PREFIJO   PIC X(01).
008000     03  WS-TEL-SEGUNDA   PIC X(01).
008100     03  WS-TEL-RESTO     PIC X(08).
008200
008300*---- DESGLOSE DE FECHA RECIBIDA EN FORMATO DDMMAAAA ------------
008400 01  WS-FECHA-ALFA        PIC 9(08)  VALUE ZEROS.
008500*                         ***** REDEFINES 3 DE 3 *****
008600 01  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-ALFA.
008700     03  WS-FEC-DIA       PIC 9(02).
008800     03  WS-FEC-MES       PIC 9(02).
008900     03  WS-FEC-ANIO      PIC 9(04).
009000
009100 77  WS-FECHA-VALIDA      PIC X(01)  VALUE 'S'.
009200     88  WS-FECHA-ES-VALIDA         VALUE 'S'.
009300 77  WS-FECHA-NUMERICA    PIC 9(08)  COMP  VALUE ZEROS.
009400
009500*---- FECHA DEL SISTEMA PARA COMPARAR EVENTO FUTURO/PASADO ------
009600 01  WS-FECHA-SISTEMA.
009700     03  WS-SIS-ANIO      PIC 9(04).
009800     03  WS-SIS-MES       PIC 9(02).
009900     03  WS-SIS-DIA       PIC 9(02).
010000 77  WS-SIS-NUMERICA      PIC 9(08)  COMP  VALUE ZEROS.
010100
010200*---- PARTES DE UN CORREO ELECTRONICO ----------------------------
010300 01  WS-EMAIL-LOCAL       PIC X(40)  VALUE SPACES.
010400 01  WS-EMAIL-DOMINIO     PIC X(40)  VALUE SPACES.
010500 01  WS-DOM-PARTES.
010600     03  WS-DOM-PARTE     OCCURS 5 TIMES PIC X(20).
010700
010800 77  FILLER              PIC X(26)  VALUE '* FINAL  WORKING-STORAGE *'.
010900
011000*-----------------------------------------------------------------
011100 LINKAGE SECTION.
011200*================*
011300 01  LK-COMUNICACION.
011400     03  LK-TIPO-CAMPO   PIC X(02).
011500     03  LK-VALOR        PIC X(40).
011600     03  LK-VALIDO       PIC X(01).
011700         88  LK-ES-VALIDO    VALUE 'S'.
011800         88  LK-ES-INVALIDO  VALUE 'N'.
011900     03  FILLER          PIC X(17).
012000
012100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012200 PROCEDURE DIVISION USING LK-COMUNICACION.
012300
012400 MAIN-PROGRAM.
012500
012600     PERFORM 1000-INICIO       THRU 1000-INICIO-F
012700     PERFORM 1050-CALC-LONGITUD-I THRU 1050-CALC-LONGITUD-F
012800
012900     EVALUATE LK-TIPO-CAMPO
013000        WHEN 'CI'
013100           PERFORM 1100-VALID-CLIENTE-ID-I THRU 1100-VALID-CLIENTE-ID-F
013200        WHEN 'NM'
013300           PERFORM 1200-VALID-NOMBRE-I     THRU 1200-VALID-NOMBRE-F
013400        WHEN 'TE'
013500           PERFORM 1300-VALID-TELEFONO-I   THRU 1300-VALID-TELEFONO-F
013600        WHEN 'EM'
013700           PERFORM 1400-VALID-EMAIL-I      THRU 1400-VALID-EMAIL-F
013800        WHEN 'MI'
013900           PERFORM 1500-VALID-MENU-ID-I    THRU 1500-VALID-MENU-ID-F
014000        WHEN 'NT'
014100           PERFORM 1600-VALID-MESAS-I      THRU 1600-VALID-MESAS-F
014200        WHEN 'FV'
014300           PERFORM 1700-VALID-FECHA-I      THRU 1700-VALID-FECHA-F
014400           IF LK-ES-VALIDO THEN
014500              PERFORM 1750-VALID-FUTURA-I  THRU 1750-VALID-FUTURA-F
014550           END-IF
014600        WHEN 'FP'
014700           PERFORM 1700-VALID-FECHA-I      THRU 1700-VALID-FECHA-F
014800           IF LK-ES-VALIDO THEN
014900              PERFORM 1760-VALID-PASADA-I  THRU 1760-VALID-PASADA-F
015000           END-IF
015100        WHEN 'PC'
015200           PERFORM 1800-VALID-COD-PEDIDO-I THRU 1800-VALID-COD-PEDIDO-F
015300        WHEN OTHER
015400           MOVE 'N' TO LK-VALIDO
015500           DISPLAY '*** PGMVALCA - TIPO DE CAMPO DESCONOCIDO: '
015600                    LK-TIPO-CAMPO
015700     END-EVALUATE.
015800
015900 MAIN-PROGRAM-F. GOBACK.
016000
016100*----  CUERPO INICIO - COPIA EL VALOR RECIBIDO A WORKING-STORAGE
016200 1000-INICIO.
016300
016400     MOVE ZEROS    TO RETURN-CODE
016500     MOVE 'S'      TO LK-VALIDO
016600     MOVE LK-VALOR TO WS-CAMPO-ALFA.
016700
016800 1000-INICIO-F. EXIT.
016900
017000*----  CALCULA LA LONGITUD SIGNIFICATIVA (SIN BLANCOS A LA DCHA)
017100 1050-CALC-LONGITUD-I.
017200
017300     PERFORM 1051-RETROCEDE-I THRU 1051-RETROCEDE-F
017400        VARYING WS-IDX FROM 40 BY -1
017500        UNTIL WS-IDX < 1 OR WS-CAMPO-CAR (WS-IDX) NOT = SPACE
017600
017700     MOVE WS-IDX TO WS-LONGITUD.
017800
017900 1050-CALC-LONGITUD-F. EXIT.
018000
018100 1051-RETROCEDE-I.
018200     CONTINUE.
018300 1051-RETROCEDE-F. EXIT.
018400
018500*----  VALIDA CODIGO DE CLIENTE - LETRA C/G/K + 4 DIGITOS -------
018600 1100-VALID-CLIENTE-ID-I.
018700
018800     IF WS-LONGITUD NOT = 5 THEN
018900        MOVE 'N' TO LK-VALIDO
019000     ELSE
019100        EVALUATE WS-CAMPO-CAR (1)
019200           WHEN 'C' WHEN 'G' WHEN 'K'
019300           WHEN 'c' WHEN 'g' WHEN 'k'
019400              CONTINUE
019500           WHEN OTHER
019600              MOVE 'N' TO LK-VALIDO
019700        END-EVALUATE
019800        IF WS-CAMPO-ALFA (2:4) IS NOT NUMERIC THEN
019900           MOVE 'N' TO LK-VALIDO
020000        END-IF
020100     END-IF.
020200
020300 1100-VALID-CLIENTE-ID-F. EXIT.
020400
020500*----  VALIDA NOMBRE - LIBRE, DE 2 A 25 POSICIONES --------------
020600 1200-VALID-NOMBRE-I.
020700
020800     IF WS-LONGITUD < 2 OR WS-LONGITUD > 25 THEN
020900        MOVE 'N' TO LK-VALIDO
021000     END-IF.
021100
021200 1200-VALID-NOMBRE-F. EXIT.
021300
021400*----  VALIDA TELEFONO CELULAR VIETNAMITA - 10 DIGITOS ----------
021500*    0 + (9,8,7,5,3) + 8 DIGITOS MAS
021600 1300-VALID-TELEFONO-I.
021700
021800     IF WS-LONGITUD NOT = 10 THEN
021900        MOVE 'N' TO LK-VALIDO
022000     ELSE
022100        MOVE WS-CAMPO-ALFA (1:10) TO WS-TEL-ALFA
022200        IF WS-TEL-PREFIJO NOT = '0' THEN
022300           MOVE 'N' TO LK-VALIDO
022400        END-IF
022500        EVALUATE WS-TEL-SEGUNDA
022600           WHEN '9' WHEN '8' WHEN '7' WHEN '5' WHEN '3'
022700              CONTINUE
022800           WHEN OTHER
022900              MOVE 'N' TO LK-VALIDO
023000        END-EVALUATE
023100        IF WS-TEL-RESTO IS NOT NUMERIC THEN
023200           MOVE 'N' TO LK-VALIDO
023300        END-IF
023400     END-IF.
023500
023600 1300-VALID-TELEFONO-F. EXIT.
023700
023800*----  VALIDA CORREO ELECTRONICO - LOCAL@DOMINIO.TLD -------------
023900 1400-VALID-EMAIL-I.
024000
024100     MOVE SPACES TO WS-EMAIL-LOCAL WS-EMAIL-DOMINIO
024200     MOVE ZEROS  TO WS-CANT-ARROBA WS-DOM-CANT
024300     INSPECT WS-CAMPO-ALFA (1:WS-LONGITUD) TALLYING
024400        WS-CANT-ARROBA FOR ALL '@'
024500
024600     IF WS-LONGITUD < 5 OR WS-CANT-ARROBA NOT = 1 THEN
024700        MOVE 'N' TO LK-VALIDO
024800     ELSE
024900        UNSTRING WS-CAMPO-ALFA (1:WS-LONGITUD) DELIMITED BY '@'
025000           INTO WS-EMAIL-LOCAL WS-EMAIL-DOMINIO
025100
025200        IF WS-EMAIL-LOCAL = SPACES OR WS-EMAIL-DOMINIO = SPACES THEN
025300           MOVE 'N' TO LK-VALIDO
025400        ELSE
025500           UNSTRING WS-EMAIL-DOMINIO DELIMITED BY ALL '.'
025600              INTO WS-DOM-PARTE (1) WS-DOM-PARTE (2) WS-DOM-PARTE (3)
025700                   WS-DOM-PARTE (4) WS-DOM-PARTE (5)
025800              TALLYING WS-DOM-CANT
025900
026000           IF WS-DOM-CANT < 2 THEN
026100              MOVE 'N' TO LK-VALIDO
026200           ELSE
026300              PERFORM 1450-VALID-TLD-I THRU 1450-VALID-TLD-F
026400           END-IF
026500        END-IF
026600     END-IF.
026700
026800 1400-VALID-EMAIL-F. EXIT.
026900
027000*----  VALIDA QUE EL ULTIMO TOKEN DEL DOMINIO SEA UN TLD VALIDO --
027100 1450-VALID-TLD-I.
027200
027300     PERFORM 1451-RETROCEDE-TLD-I THRU 1451-RETROCEDE-TLD-F
027400        VARYING WS-TLD-LARGO FROM 20 BY -1
027500        UNTIL WS-TLD-LARGO < 1 OR
027600              WS-DOM-PARTE (WS-DOM-CANT) (WS-TLD-LARGO:1) NOT = SPACE
027700
027800     IF WS-TLD-LARGO < 2 OR WS-TLD-LARGO > 6 THEN
027900        MOVE 'N' TO LK-VALIDO
028000     ELSE
028100        IF WS-DOM-PARTE (WS-DOM-CANT) (1:WS-TLD-LARGO)
028200           IS NOT ALPHABETIC THEN
028300           MOVE 'N' TO LK-VALIDO
028400        END-IF
028500     END-IF.
028600
028700 1450-VALID-TLD-F. EXIT.
028800
028900 1451-RETROCEDE-TLD-I.
029000     CONTINUE.
029100 1451-RETROCEDE-TLD-F. EXIT.
029200
029300*----  VALIDA CODIGO DE MENU - LETRA P/W + LETRA P/W + 3 DIGITOS -
029400 1500-VALID-MENU-ID-I.
029500
029600     IF WS-LONGITUD NOT = 5 THEN
029700        MOVE 'N' TO LK-VALIDO
029800     ELSE
029900        EVALUATE WS-CAMPO-CAR (1)
030000           WHEN 'P' WHEN 'W' WHEN 'p' WHEN 'w'
030100              CONTINUE
030200           WHEN OTHER
030300              MOVE 'N' TO LK-VALIDO
030400        END-EVALUATE
030500        EVALUATE WS-CAMPO-CAR (2)
030600           WHEN 'P' WHEN 'W' WHEN 'p' WHEN 'w'
030700              CONTINUE
030800           WHEN OTHER
030900              MOVE 'N' TO LK-VALIDO
031000        END-EVALUATE
031100        IF WS-CAMPO-ALFA (3:3) IS NOT NUMERIC THEN
031200           MOVE 'N' TO LK-VALIDO
031300        END-IF
031400     END-IF.
031500
031600 1500-VALID-MENU-ID-F. EXIT.
031700
031800*----  VALIDA CANTIDAD DE MESAS - NUMERICA Y MAYOR A CERO --------
031900 1600-VALID-MESAS-I.
032000
032100     IF WS-LONGITUD = 0 OR WS-LONGITUD > 5 THEN
032200        MOVE 'N' TO LK-VALIDO
032300     ELSE
032400        IF WS-CAMPO-ALFA (1:WS-LONGITUD) IS NOT NUMERIC THEN
032500           MOVE 'N' TO LK-VALIDO
032600        ELSE
032700           IF WS-CAMPO-ALFA (1:WS-LONGITUD) = ZEROS THEN
032800              MOVE 'N' TO LK-VALIDO
032900           END-IF
033000        END-IF
033100     END-IF.
033200
033300 1600-VALID-MESAS-F. EXIT.
033400
033500*----  VALIDA QUE LA FECHA DDMMAAAA RECIBIDA SEA UNA FECHA REAL --
033600*    MISMA LOGICA DE BISIESTOS QUE USA PGM_08A PARA FECHA DE ALTA
033700 1700-VALID-FECHA-I.
033800
033900     MOVE 'S' TO WS-FECHA-VALIDA
034000
034100     IF WS-LONGITUD NOT = 8 OR WS-CAMPO-ALFA (1:8) IS NOT NUMERIC THEN
034200        MOVE 'N' TO LK-VALIDO
034300        MOVE 'N' TO WS-FECHA-VALIDA
034400     ELSE
034500        MOVE WS-CAMPO-ALFA (1:8) TO WS-FECHA-ALFA
034600
034700        IF WS-FEC-ANIO < 1986 THEN
034800           MOVE 'N' TO LK-VALIDO
034900           MOVE 'N' TO WS-FECHA-VALIDA
035000        END-IF
035100
035200        IF WS-FEC-MES < 1 OR WS-FEC-MES > 12 THEN
035300           MOVE 'N' TO LK-VALIDO
035400           MOVE 'N' TO WS-FECHA-VALIDA
035500        ELSE
035600           EVALUATE WS-FEC-MES
035700              WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
035800                 IF WS-FEC-DIA < 1 OR WS-FEC-DIA > 31 THEN
035900                    MOVE 'N' TO LK-VALIDO
036000                    MOVE 'N' TO WS-FECHA-VALIDA
036100                 END-IF
036200              WHEN 4 WHEN 6 WHEN 9 WHEN 11
036300                 IF WS-FEC-DIA < 1 OR WS-FEC-DIA > 30 THEN
036400                    MOVE 'N' TO LK-VALIDO
036500                    MOVE 'N' TO WS-FECHA-VALIDA
036600                 END-IF
036700              WHEN 2
036800                 IF (WS-FEC-ANIO / 4) * 4 = WS-FEC-ANIO AND
036900                    (WS-FEC-ANIO / 100) * 100 NOT = WS-FEC-ANIO
037000                    OR (WS-FEC-ANIO / 400) * 400 = WS-FEC-ANIO THEN
037100                    IF WS-FEC-DIA < 1 OR WS-FEC-DIA > 29 THEN
037200                       MOVE 'N' TO LK-VALIDO
037300                       MOVE 'N' TO WS-FECHA-VALIDA
037400                    END-IF
037500                 ELSE
037600                    IF WS-FEC-DIA < 1 OR WS-FEC-DIA > 28 THEN
037700                       MOVE 'N' TO LK-VALIDO
037800                       MOVE 'N' TO WS-FECHA-VALIDA
037900                    END-IF
038000                 END-IF
038100           END-EVALUATE
038200        END-IF
038300     END-IF.
038400
038500 1700-VALID-FECHA-F. EXIT.
038600
038700*----  VALIDA QUE LA FECHA DE EVENTO SEA POSTERIOR A HOY ---------
038800 1750-VALID-FUTURA-I.
038900
039000     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
039100
039200     COMPUTE WS-FECHA-NUMERICA =
039300        (WS-FEC-ANIO * 10000) + (WS-FEC-MES * 100) + WS-FEC-DIA
039400     COMPUTE WS-SIS-NUMERICA =
039500        (WS-SIS-ANIO * 10000) + (WS-SIS-MES * 100) + WS-SIS-DIA
039600
039700     IF WS-FECHA-NUMERICA NOT > WS-SIS-NUMERICA THEN
039800        MOVE 'N' TO LK-VALIDO
039900     END-IF.
040000
040100 1750-VALID-FUTURA-F. EXIT.
040200
040300*----  VALIDA QUE LA FECHA DE EVENTO YA HAYA PASADO (MODIF/BAJA) -
040400 1760-VALID-PASADA-I.
040500
040600     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
040700
040800     COMPUTE WS-FECHA-NUMERICA =
040900        (WS-FEC-ANIO * 10000) + (WS-FEC-MES * 100) + WS-FEC-DIA
041000     COMPUTE WS-SIS-NUMERICA =
041100        (WS-SIS-ANIO * 10000) + (WS-SIS-MES * 100) + WS-SIS-DIA
041200
041300     IF WS-FECHA-NUMERICA NOT < WS-SIS-NUMERICA THEN
041400        MOVE 'N' TO LK-VALIDO
041500     END-IF.
041600
041700 1760-VALID-PASADA-F. EXIT.
041800
041900*----  VALIDA CODIGO DE PEDIDO - 'ORD-' + 8 ALFANUM. MAYUSCULA ---
042000 1800-VALID-COD-PEDIDO-I.
042100
042200     IF WS-LONGITUD NOT = 12 OR WS-CAMPO-ALFA (1:4) NOT = 'ORD-' THEN
042300        MOVE 'N' TO LK-VALIDO
042400     ELSE
042500        MOVE ZEROS TO WS-IDX
042600        PERFORM 1801-VERIF-CARACTER-I THRU 1801-VERIF-CARACTER-F
042700           VARYING WS-IDX FROM 5 BY 1 UNTIL WS-IDX > 12
042800     END-IF.
042900
043000 1800-VALID-COD-PEDIDO-F. EXIT.
043100
043200 1801-VERIF-CARACTER-I.
043300
043400     IF WS-CAMPO-CAR (WS-IDX) IS NOT CLASE-ALFANUM-MAYUS THEN
043600        MOVE 'N' TO LK-VALIDO
043700     END-IF.
043800
043900 1801-VERIF-CARACTER-F. EXIT.
