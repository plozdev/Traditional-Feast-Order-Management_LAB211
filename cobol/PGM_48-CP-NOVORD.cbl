000100******************************************************************
000200*    NOVORD
000300**************************************
000400*    LAYOUT NOVEDAD DE PEDIDOS        *
000500*    KC02788.ALU9999.FEAST.NOVORD     *
000600*    LARGO REGISTRO = 45 BYTES        *
000700**************************************
000800*    TIPO DE NOVEDAD VALIDOS: A = ALTA   (PEDIDO NUEVO)
000900*                             M = MODIF. (MENU/MESAS/FECHA)
001000*                             B = BUSQ.  POR CODIGO DE PEDIDO
001100*                             L = LISTAR TODOS LOS PEDIDOS
001200**************************************
001300*    ALTA  : EP  05/07/86  REQ FEAST-016  LAYOUT INICIAL
001350*    MODIF : RT  09/09/98  REQ FEAST-097  REVISION Y2K - FECHA YA
001360*              USA 4 DIGITOS DE ANIO, SIN CAMBIOS
001400**************************************
001500 01  REG-NOVORD.
001600*         POSICION RELATIVA (01:01) TIPO DE NOVEDAD (A/M/B/L)
001700     03  NOVORD-TIPO              PIC X(01)  VALUE SPACE.
001800         88  NOVORD-TIPO-OK       VALUE 'A' 'M' 'B' 'L'.
001900*         POSICION RELATIVA (02:12) CODIGO DE PEDIDO A TRATAR
002000*         (OBLIGATORIO EN M Y B, GENERADO POR EL SISTEMA EN A)
002100     03  NOVORD-CODIGO            PIC X(12)  VALUE SPACES.
002200*         POSICION RELATIVA (14:05) CODIGO DE CLIENTE (SOLO A)
002300     03  NOVORD-CLIENTE-ID        PIC X(05)  VALUE SPACES.
002400*         POSICION RELATIVA (19:05) CODIGO DE MENU (A Y M)
002500     03  NOVORD-MENU-ID           PIC X(05)  VALUE SPACES.
002600*         POSICION RELATIVA (24:05) CANTIDAD DE MESAS (A Y M)
002700     03  NOVORD-MESAS             PIC 9(05)  VALUE ZEROS.
002800*         POSICION RELATIVA (29:08) FECHA EVENTO DDMMAAAA (A Y M)
002900     03  NOVORD-FECHA-DDMMAAAA    PIC 9(08)  VALUE ZEROS.
003000*         POSICION RELATIVA (37:09) RESERVADO
003100     03  FILLER                   PIC X(09)  VALUE SPACES.
