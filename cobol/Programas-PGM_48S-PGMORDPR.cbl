000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMORDPR.
000300 AUTHOR.        E PRIETO.
000400 INSTALLATION.  KC02788 - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  05/07/1986.
000600 DATE-COMPILED.
000700 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO KC02788.
000800******************************************************************
000900*    PROCESO DE PEDIDOS - SIST DE PEDIDOS DE BANQUETES (FEAST) *
001000*                                                                *
001100*    CARGA A TABLAS EN MEMORIA EL MAESTRO DE CLIENTES (CLIMAE) Y *
001200*    EL CATALOGO DE MENUS (MENCAT, SOLO LECTURA, ARMADO POR      *
001300*    PGMMENLD) Y EL MAESTRO DE PEDIDOS (ORDMAE).  APLICA LAS     *
001400*    NOVEDADES DEL ARCHIVO NOVORD (ALTA/MODIF/BUSQUEDA POR       *
001500*    CODIGO/LISTADO) VALIDANDO CONTRA AMBOS MAESTROS REFERENCIA*
001600*    Y RECHAZANDO DUPLICADOS, Y GRABA EL MAESTRO DE PEDIDOS      *
001700*    ACTUALIZADO AL FINALIZAR.  EL LISTADO GENERAL CALCULA EL    *
001800*    COSTO DE CADA PEDIDO (MENC-PRECIO * ORDM-MESAS) E INCLUYE*
001900*    TOTAL GENERAL AL PIE.                                       *
002000*                                                                *
002100*    VALIDA CADA CAMPO LLAMANDO A PGMVALCA.  NUNCA ACTUALIZA UN  *
002200*    PEDIDO CUYA FECHA DE EVENTO YA HAYA PASADO.                 *
002300******************************************************************
002400*    HISTORIAL DE CAMBIOS                                        *
002500*    ------------------------------------------------------------*
002600*    ALTA  : EP  05/07/86  REQ FEAST-016  PRIMERA VERSION-ALTA,*
002700*              MODIFICACION, BUSQUEDA POR CODIGO Y LISTADO       *
002800*    MODIF : JL  14/02/90  REQ FEAST-018  SE AGREGA VALIDACION *
002900*              DE EXISTENCIA DE CLIENTE Y MENU CONTRA LOS        *
003000*              MAESTROS DE REFERENCIA ANTES DE ACEPTAR EL ALTA   *
003100*    MODIF : JL  23/09/91  REQ FEAST-021  SE AGREGA LA DETECCION *
003200*              DE PEDIDOS DUPLICADOS (CLIENTE+MENU+FECHA)        *
003300*    MODIF : RT  09/09/98  REQ FEAST-097  REVISION Y2K-FECHA DE*
003400*              EVENTO Y FECHA DE PROCESO USAN 4 DIGITOS DE ANIO*
003500*    MODIF : LG  16/01/04  REQ FEAST-028  EL CODIGO DE PEDIDO SE *
003600*              GENERA POR SECUENCIA EN LUGAR DE RECIBIRSE DEL    *
003700*              OPERADOR; SE VALIDA CONTRA PGMVALCA (TIPO 'PC')   *
003800*    MODIF : LG  02/06/09  REQ FEAST-031  NO SE PERMITE MODIF. *
003900*              UN PEDIDO CUYA FECHA DE EVENTO YA PASO; SE AGREGA *
004000*              EL TOTAL GENERAL AL PIE DEL LISTADO               *
004100*    MODIF : MV  11/03/13  REQ FEAST-044  LA FECHA DE EVENTO DE  *
004200*              LA NOVEDAD (DD/MM/AAAA) SE GUARDABA EN TAB-ORD-   *
004300*              FECHA/ORDM-FECHA-EVENTO SIN CONVERTIR A AAAAMMDD; *
004400*              ESTO DESORDENABA EL LISTADO (BURBUJA 6120) Y      *
004500*              CORROMPIA LA FECHA IMPRESA (8200).  SE AGREGAN    *
004600*              9200-CONVERTIR-FECHA-NOV-I Y 9250-INVERTIR-FECHA- *
004700*              MAE-I PARA CONVERTIR AL GRABAR Y AL VALIDAR 'FP'  *
004710*    MODIF : MV  17/03/14  REQ FEAST-052  SE QUITA DE SPECIAL-    *
004720*              NAMES EL MNEMONICO C01 IS TOP-OF-FORM QUE NO SE    *
004730*              USABA EN NINGUN WRITE                              *
004740*    MODIF : MV  24/03/14  REQ FEAST-052  SE REPONE SPECIAL-NAMES *
004750*              CON C01 IS TOP-OF-FORM Y SE USA AL IMPRIMIR EL     *
004760*              TITULO DEL LISTADO EN 8100-IMPRIMIR-TITULOS-I      *
004800******************************************************************
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005350     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT CLIFILE  ASSIGN DDCLIMAE
005900            FILE STATUS IS FS-CLIFILE.
006000
006100     SELECT MENFILE  ASSIGN DDMENCAT
006200            FILE STATUS IS FS-MENFILE.
006300
006400     SELECT ORDFILE  ASSIGN DDORDMAE
006500            FILE STATUS IS FS-ORDFILE.
006600
006700     SELECT NOVFILE  ASSIGN DDNOVORD
006800            FILE STATUS IS FS-NOVFILE.
006900
007000     SELECT LISTADO  ASSIGN DDLISTA
007100            FILE STATUS IS FS-LISTADO.
007200
007300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  CLIFILE
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000     COPY PGM_45-CP-CLIMAE.
008800 FD  MENFILE
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORDING MODE IS F.
009100     COPY PGM_47-CP-MENCAT.
009900 FD  ORDFILE
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200     COPY PGM_48-CP-ORDMAE.
011200 FD  NOVFILE
011300     BLOCK CONTAINS 0 RECORDS
011400     RECORDING MODE IS F.
011500     COPY PGM_48-CP-NOVORD.
012500
012600 FD  LISTADO
012700     BLOCK CONTAINS 0 RECORDS
012800     RECORDING MODE IS F.
012900 01  REG-SALIDA                   PIC X(80).
013000
013100 WORKING-STORAGE SECTION.
013200*=======================*
013300
013400 77  FILLER             PIC X(26)  VALUE '* INICIO WORKING-STORAGE *'.
013500
013600*---- FILE STATUS ------------------------------------------------
013700 77  FS-CLIFILE                 PIC XX      VALUE SPACES.
013800     88  FS-CLIFILE-FIN                     VALUE '10'.
013900 77  FS-MENFILE                 PIC XX      VALUE SPACES.
014000     88  FS-MENFILE-FIN                     VALUE '10'.
014100 77  FS-ORDFILE                 PIC XX      VALUE SPACES.
014200     88  FS-ORDFILE-FIN                     VALUE '10'.
014300 77  FS-NOVFILE                 PIC XX      VALUE SPACES.
014400     88  FS-NOVFILE-FIN                     VALUE '10'.
014500 77  FS-LISTADO                 PIC XX      VALUE SPACES.
014600
014700*---- CONTADORES Y SUBINDICES, TODOS EN COMP ---------------------
014800 77  WS-CLI-CANT          PIC 9(04)  COMP  VALUE ZEROS.
014900 77  WS-CLI-IDX           PIC 9(04)  COMP  VALUE ZEROS.
015000 77  WS-CLI-POS           PIC 9(04)  COMP  VALUE ZEROS.
015100 77  WS-MEN-CANT          PIC 9(04)  COMP  VALUE ZEROS.
015200 77  WS-MEN-IDX           PIC 9(04)  COMP  VALUE ZEROS.
015300 77  WS-MEN-POS           PIC 9(04)  COMP  VALUE ZEROS.
015400 77  WS-ORD-CANT          PIC 9(04)  COMP  VALUE ZEROS.
015500 77  WS-ORD-IDX           PIC 9(04)  COMP  VALUE ZEROS.
015600 77  WS-ORD-POS           PIC 9(04)  COMP  VALUE ZEROS.
015700 77  WS-PROX-SECUENCIA    PIC 9(08)  COMP  VALUE ZEROS.
015800
015900 77  WS-TOTAL-LEIDOS      PIC 9(05)  VALUE ZEROS.
016000 77  WS-TOTAL-ALTAS       PIC 9(05)  VALUE ZEROS.
016100 77  WS-TOTAL-MODIF       PIC 9(05)  VALUE ZEROS.
016200 77  WS-TOTAL-BUSQ        PIC 9(05)  VALUE ZEROS.
016300 77  WS-TOTAL-LISTADOS    PIC 9(05)  VALUE ZEROS.
016400 77  WS-TOTAL-ERRORES     PIC 9(05)  VALUE ZEROS.
016500
016600*---- AREA TEMPORAL PARA INTERCAMBIO EN LA ORDENACION POR BURBUJA 
016700 01  WS-TEMP-ORD-ELEM.
016800     03  TEMP-ORD-CODIGO      PIC X(12).
016900     03  TEMP-ORD-CLIENTE     PIC X(05).
017000     03  TEMP-ORD-MENU        PIC X(05).
017100     03  TEMP-ORD-MESAS       PIC 9(05).
017200     03  TEMP-ORD-FECHA       PIC 9(08).
017300
017400*---- TABLA DE CLIENTES EN MEMORIA (SOLO CODIGO, PARA EXISTENCIA) 
017500 01  WS-TABLA-CLIENTES.
017600     03  WS-CLI-ELEM  OCCURS 500 TIMES.
017700         05  TAB-CLI-ID          PIC X(05).
017800
017900*---- TABLA DE MENUS EN MEMORIA (CODIGO Y PRECIO) ----------------
018000 01  WS-TABLA-MENUS.
018100     03  WS-MEN-ELEM  OCCURS 200 TIMES.
018200         05  TAB-MEN-ID          PIC X(05).
018300         05  TAB-MEN-PRECIO      PIC 9(11).
018400
018500*---- TABLA DE PEDIDOS EN MEMORIA (MAESTRO COMPLETO) -------------
018600 01  WS-TABLA-ORDENES.
018700     03  WS-ORD-ELEM  OCCURS 500 TIMES.
018800         05  TAB-ORD-CODIGO      PIC X(12).
018900         05  TAB-ORD-CLIENTE     PIC X(05).
019000         05  TAB-ORD-MENU        PIC X(05).
019100         05  TAB-ORD-MESAS       PIC 9(05).
019200         05  TAB-ORD-FECHA       PIC 9(08).
019300
019400*---- AREA DE VALIDACION GENERICA (REUTILIZADA PARA CADA CAMPO) --
019500 01  WS-CAMPO-VALIDO      PIC X(01)  VALUE 'S'.
019600     88  WS-ES-VALIDO               VALUE 'S'.
019700 01  WS-REG-VALIDO        PIC X(01)  VALUE 'S'.
019800     88  WS-REGISTRO-VALIDO         VALUE 'S'.
019900
020000*---- CAMPOS DE TRABAJO PARA EL ALTA/MODIF EN CURSO --------------
020100 01  WS-CLIENTE-ID-MAY    PIC X(05)  VALUE SPACES.
020200 01  WS-MENU-ID-MAY       PIC X(05)  VALUE SPACES.
020300 01  WS-MENU-PRECIO-ACT   PIC 9(11)  VALUE ZEROS.
020400 01  WS-COSTO-PEDIDO      PIC 9(16)  COMP-3  VALUE ZEROS.
020500 01  WS-TOTAL-GENERAL     PIC 9(18)  COMP-3  VALUE ZEROS.
020600 01  WS-COD-NUEVO         PIC X(12)  VALUE SPACES.
020700*                         ***** REDEFINES 1 DE 5 *****
020800 01  WS-COD-NUEVO-TABLA REDEFINES WS-COD-NUEVO.
020900     03  WS-COD-PREFIJO       PIC X(04).
021000     03  WS-COD-SUFIJO        PIC X(08).
021100 01  WS-SUFIJO-SECUENCIA  PIC 9(08)  VALUE ZEROS.
021200
021300 01  TABLA-MINUSCULAS.
021400     03  FILLER PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
021500 01  TABLA-MAYUSCULAS.
021600     03  FILLER PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021700
021800*---- AREA PARA CALL A PGMVALCA ----------------------------------
021900 01  WS-LK-VALCA.
022000     03  WS-VALCA-TIPO-CAMPO  PIC X(02).
022100     03  WS-VALCA-VALOR       PIC X(40).
022200     03  WS-VALCA-VALIDO      PIC X(01).
022300         88  WS-VALCA-ES-VALIDO   VALUE 'S'.
022400     03  FILLER               PIC X(17).
022500
022600 77  WS-PGMVALCA          PIC X(08)  VALUE 'PGMVALCA'.
022700
022800*---- FECHA DE PROCESO PARA EL TITULO DEL LISTADO ----------------
022900 01  WS-FECHA-SISTEMA.
023000     03  WS-SIS-ANIO          PIC 9(04).
023100     03  WS-SIS-MES           PIC 9(02).
023200     03  WS-SIS-DIA           PIC 9(02).
023300*                         ***** REDEFINES 2 DE 5 *****
023400 01  WS-FECHA-TITULO REDEFINES WS-FECHA-SISTEMA.
023500     03  WS-TIT-ANIO          PIC 9(04).
023600     03  WS-TIT-MES           PIC 9(02).
023700     03  WS-TIT-DIA           PIC 9(02).
023800
023900*---- DESGLOSE DE LA FECHA DE EVENTO (AAAAMMDD) PARA IMPRIMIR DD/MM *
024000 01  WS-FECHA-EVENTO-ALFA  PIC 9(08)  VALUE ZEROS.
024100*                         ***** REDEFINES 3 DE 5 *****
024200 01  WS-FECHA-EVENTO-DESGL REDEFINES WS-FECHA-EVENTO-ALFA.
024300     03  WS-FEV-ANIO          PIC 9(04).
024400     03  WS-FEV-MES           PIC 9(02).
024500     03  WS-FEV-DIA           PIC 9(02).
024600
024700*---- DESGLOSE DE LA FECHA DE NOVEDAD (DD/MM/AAAA, IGUAL A PGMVALCA)
024800 01  WS-FECHA-NOVEDAD-ALFA  PIC 9(08)  VALUE ZEROS.
024900*                         ***** REDEFINES 4 DE 5 *****
025000 01  WS-FECHA-NOVEDAD-DESGL REDEFINES WS-FECHA-NOVEDAD-ALFA.
025100     03  WS-FNO-DIA           PIC 9(02).
025200     03  WS-FNO-MES           PIC 9(02).
025300     03  WS-FNO-ANIO          PIC 9(04).
025400
025500*---- ARMADO DE LA FECHA EN FORMATO MAESTRO (AAAAMMDD) PARA TAB-ORD-
025600*     FECHA Y ORDM-FECHA-EVENTO - VER 9200-CONVERTIR-FECHA-NOV-I ---
025700 01  WS-FECHA-MAESTRO-DESGL.
025800     03  WS-FMA-ANIO          PIC 9(04).
025900     03  WS-FMA-MES           PIC 9(02).
026000     03  WS-FMA-DIA           PIC 9(02).
026100*                         ***** REDEFINES 5 DE 5 *****
026200 01  WS-FECHA-MAESTRO-ALFA REDEFINES WS-FECHA-MAESTRO-DESGL
026300                           PIC 9(08).
026400
026500 77  WS-CUENTA-LINEA      PIC 9(02)  COMP  VALUE ZEROS.
026600 77  WS-CUENTA-PAGINA     PIC 9(02)  COMP  VALUE 01.
026700 77  WS-LINE              PIC X(80)  VALUE ALL '-'.
026800
026900*---- LINEAS DE IMPRESION DEL LISTADO DE PEDIDOS -----------------
027000 01  IMP-TITULO.
027100     03  FILLER              PIC X(01) VALUE SPACES.
027200     03  FILLER              PIC X(30) VALUE
027300             'LISTADO DE PEDIDOS - FEAST   '.
027400     03  FILLER              PIC X(06) VALUE 'FECHA:'.
027500     03  IMP-TIT-DIA          PIC Z9.
027600     03  FILLER              PIC X(01) VALUE '/'.
027700     03  IMP-TIT-MES          PIC Z9.
027800     03  FILLER              PIC X(01) VALUE '/'.
027900     03  IMP-TIT-ANIO         PIC 9999.
028000     03  FILLER              PIC X(05) VALUE SPACES.
028100     03  FILLER              PIC X(08) VALUE 'PAGINA: '.
028200     03  IMP-TIT-PAGINA       PIC Z9.
028300     03  FILLER              PIC X(09) VALUE SPACES.
028400
028500 01  IMP-SUBTITULO.
028600     03  FILLER              PIC X      VALUE '|'.
028700     03  FILLER              PIC X(12)  VALUE 'CODIGO      '.
028800     03  FILLER              PIC X      VALUE '|'.
028900     03  FILLER              PIC X(10)  VALUE 'FECHA EVT '.
029000     03  FILLER              PIC X      VALUE '|'.
029100     03  FILLER              PIC X(11)  VALUE 'COD CLIENTE'.
029200     03  FILLER              PIC X      VALUE '|'.
029300     03  FILLER              PIC X(08)  VALUE 'COD MENU'.
029400     03  FILLER              PIC X      VALUE '|'.
029500     03  FILLER              PIC X(14)  VALUE 'PRECIO        '.
029600     03  FILLER              PIC X      VALUE '|'.
029700     03  FILLER              PIC X(05)  VALUE 'MESAS'.
029800     03  FILLER              PIC X      VALUE '|'.
029900     03  FILLER              PIC X(21)  VALUE 'COSTO TOTAL          '.
030000     03  FILLER              PIC X      VALUE '|'.
030100
030200 01  IMP-REG-LISTADO.
030300     03  FILLER              PIC X      VALUE '|'.
030400     03  IMP-ORD-CODIGO       PIC X(12).
030500     03  FILLER              PIC X      VALUE '|'.
030600     03  IMP-ORD-DIA          PIC Z9.
030700     03  FILLER              PIC X      VALUE '/'.
030800     03  IMP-ORD-MES          PIC Z9.
030900     03  FILLER              PIC X      VALUE '/'.
031000     03  IMP-ORD-ANIO         PIC 9999.
031100     03  FILLER              PIC X      VALUE '|'.
031200     03  IMP-ORD-CLIENTE      PIC X(11).
031300     03  FILLER              PIC X      VALUE '|'.
031400     03  IMP-ORD-MENU         PIC X(08).
031500     03  FILLER              PIC X      VALUE '|'.
031600     03  IMP-ORD-PRECIO       PIC ZZ,ZZZ,ZZZ,ZZ9.
031700     03  FILLER              PIC X      VALUE '|'.
031800     03  IMP-ORD-MESAS        PIC ZZZZ9.
031900     03  FILLER              PIC X      VALUE '|'.
032000     03  IMP-ORD-COSTO        PIC Z,ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.
032100     03  FILLER              PIC X      VALUE '|'.
032200
032300 01  IMP-REG-TOTAL.
032400     03  FILLER              PIC X(42)  VALUE SPACES.
032500     03  FILLER              PIC X(14)  VALUE 'TOTAL GENERAL:'.
032600     03  IMP-TOT-COSTO        PIC Z,ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.
032700     03  FILLER              PIC X(04)  VALUE SPACES.
032800
032900 77  FILLER              PIC X(26)  VALUE '* FINAL  WORKING-STORAGE *'.
033000
033100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
033200 PROCEDURE DIVISION.
033300
033400 MAIN-PROGRAM.
033500
033600     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
033700     PERFORM 2000-PROCESO-I      THRU 2000-PROCESO-F
033800                                  UNTIL FS-NOVFILE-FIN
033900     PERFORM 7000-GRABAR-MAESTRO-I THRU 7000-GRABAR-MAESTRO-F
034000     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
034100
034200 MAIN-PROGRAM-F. GOBACK.
034300
034400
034500*----  CUERPO INICIO - ABRE Y CARGA LOS TRES MAESTROS ------------
034600 1000-INICIO-I.
034700
034800     MOVE ZEROS TO RETURN-CODE
034900     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
035000
035100     OPEN INPUT CLIFILE
035200     IF FS-CLIFILE IS NOT EQUAL '00' THEN
035300        DISPLAY '* ERROR EN OPEN CLIFILE = ' FS-CLIFILE
035400        MOVE 9999 TO RETURN-CODE
035500        SET FS-NOVFILE-FIN TO TRUE
035600     ELSE
035700        PERFORM 1050-CARGAR-CLIENTES-I THRU 1050-CARGAR-CLIENTES-F
035800           UNTIL FS-CLIFILE-FIN
035900        CLOSE CLIFILE
036000     END-IF
036100
036200     OPEN INPUT MENFILE
036300     IF FS-MENFILE IS NOT EQUAL '00' THEN
036400        DISPLAY '* ERROR EN OPEN MENFILE = ' FS-MENFILE
036500        MOVE 9999 TO RETURN-CODE
036600        SET FS-NOVFILE-FIN TO TRUE
036700     ELSE
036800        PERFORM 1100-CARGAR-MENUS-I THRU 1100-CARGAR-MENUS-F
036900           UNTIL FS-MENFILE-FIN
037000        CLOSE MENFILE
037100     END-IF
037200
037300     OPEN INPUT ORDFILE
037400     IF FS-ORDFILE IS NOT EQUAL '00' THEN
037500        DISPLAY '* ERROR EN OPEN ORDFILE = ' FS-ORDFILE
037600        MOVE 9999 TO RETURN-CODE
037700        SET FS-NOVFILE-FIN TO TRUE
037800     ELSE
037900        PERFORM 1150-CARGAR-ORDENES-I THRU 1150-CARGAR-ORDENES-F
038000           UNTIL FS-ORDFILE-FIN
038100        CLOSE ORDFILE
038200     END-IF
038300
038400     MOVE WS-ORD-CANT TO WS-PROX-SECUENCIA
038500
038600     OPEN INPUT NOVFILE
038700     IF FS-NOVFILE IS NOT EQUAL '00' THEN
038800        DISPLAY '* ERROR EN OPEN NOVFILE = ' FS-NOVFILE
038900        MOVE 9999 TO RETURN-CODE
039000        SET FS-NOVFILE-FIN TO TRUE
039100     END-IF
039200
039300     OPEN OUTPUT LISTADO
039400     IF FS-LISTADO IS NOT EQUAL '00' THEN
039500        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
039600     END-IF
039700
039800     MOVE 99 TO WS-CUENTA-LINEA
039900
040000     IF NOT FS-NOVFILE-FIN THEN
040100        PERFORM 1200-LEER-NOVEDAD-I THRU 1200-LEER-NOVEDAD-F
040200     END-IF.
040300
040400 1000-INICIO-F. EXIT.
040500
040600*----  CARGA UN CLIENTE DEL MAESTRO A LA TABLA DE REFERENCIA -----
040700 1050-CARGAR-CLIENTES-I.
040800
040900     READ CLIFILE INTO REG-CLIMAE
041000        AT END SET FS-CLIFILE-FIN TO TRUE
041100     END-READ
041200
041300     IF NOT FS-CLIFILE-FIN THEN
041400        ADD 1 TO WS-CLI-CANT
041500        MOVE CLIM-ID TO TAB-CLI-ID (WS-CLI-CANT)
041600     END-IF.
041700
041800 1050-CARGAR-CLIENTES-F. EXIT.
041900
042000*----  CARGA UN MENU DEL CATALOGO A LA TABLA DE REFERENCIA -------
042100 1100-CARGAR-MENUS-I.
042200
042300     READ MENFILE INTO REG-MENCAT
042400        AT END SET FS-MENFILE-FIN TO TRUE
042500     END-READ
042600
042700     IF NOT FS-MENFILE-FIN THEN
042800        ADD 1 TO WS-MEN-CANT
042900        MOVE MENC-ID     TO TAB-MEN-ID (WS-MEN-CANT)
043000        MOVE MENC-PRECIO TO TAB-MEN-PRECIO (WS-MEN-CANT)
043100     END-IF.
043200
043300 1100-CARGAR-MENUS-F. EXIT.
043400
043500*----  CARGA UN PEDIDO DEL MAESTRO A LA TABLA EN MEMORIA ---------
043600 1150-CARGAR-ORDENES-I.
043700
043800     READ ORDFILE INTO REG-ORDMAE
043900        AT END SET FS-ORDFILE-FIN TO TRUE
044000     END-READ
044100
044200     IF NOT FS-ORDFILE-FIN THEN
044300        ADD 1 TO WS-ORD-CANT
044400        MOVE ORDM-CODIGO     TO TAB-ORD-CODIGO (WS-ORD-CANT)
044500        MOVE ORDM-CLIENTE-ID TO TAB-ORD-CLIENTE (WS-ORD-CANT)
044600        MOVE ORDM-MENU-ID    TO TAB-ORD-MENU (WS-ORD-CANT)
044700        MOVE ORDM-MESAS      TO TAB-ORD-MESAS (WS-ORD-CANT)
044800*        ORDM-FECHA-EVENTO YA VIENE EN AAAAMMDD (VER COPY ORDMAE);
044900*        TAB-ORD-FECHA ES EL MISMO FORMATO, NO HAY CONVERSION AQUI.
045000        MOVE ORDM-FECHA-EVENTO TO TAB-ORD-FECHA (WS-ORD-CANT)
045100        ADD 1 TO WS-TOTAL-LEIDOS
045200     END-IF.
045300
045400 1150-CARGAR-ORDENES-F. EXIT.
045500
045600*----  LEE LA SIGUIENTE NOVEDAD DE PEDIDOS -----------------------
045700 1200-LEER-NOVEDAD-I.
045800
045900     READ NOVFILE INTO REG-NOVORD
046000        AT END SET FS-NOVFILE-FIN TO TRUE
046100     END-READ.
046200
046300 1200-LEER-NOVEDAD-F. EXIT.
046400
046500*----  CUERPO PRINCIPAL - DESPACHA SEGUN TIPO DE NOVEDAD ---------
046600 2000-PROCESO-I.
046700
046800     EVALUATE NOVORD-TIPO
046900        WHEN 'A'
047000           PERFORM 3000-ALTA-I       THRU 3000-ALTA-F
047100        WHEN 'M'
047200           PERFORM 4000-MODIF-I      THRU 4000-MODIF-F
047300        WHEN 'B'
047400           PERFORM 5000-BUSCAR-I     THRU 5000-BUSCAR-F
047500        WHEN 'L'
047600           PERFORM 6000-LISTAR-I     THRU 6000-LISTAR-F
047700        WHEN OTHER
047800           DISPLAY '*** PGMORDPR - TIPO DE NOVEDAD INVALIDO: '
047900                    NOVORD-TIPO
048000           ADD 1 TO WS-TOTAL-ERRORES
048100     END-EVALUATE
048200
048300     PERFORM 1200-LEER-NOVEDAD-I THRU 1200-LEER-NOVEDAD-F.
048400
048500 2000-PROCESO-F. EXIT.
048600
048700*----  ALTA DE PEDIDO - VALIDA, VERIFICA EXISTENCIA Y DUPLICADO --
048800 3000-ALTA-I.
048900
049000     MOVE 'S' TO WS-REG-VALIDO
049100     MOVE NOVORD-CLIENTE-ID TO WS-CLIENTE-ID-MAY
049200     INSPECT WS-CLIENTE-ID-MAY
049300        CONVERTING TABLA-MINUSCULAS TO TABLA-MAYUSCULAS
049400     MOVE NOVORD-MENU-ID    TO WS-MENU-ID-MAY
049500     INSPECT WS-MENU-ID-MAY
049600        CONVERTING TABLA-MINUSCULAS TO TABLA-MAYUSCULAS
049700
049800     MOVE 'CI' TO WS-VALCA-TIPO-CAMPO
049900     MOVE WS-CLIENTE-ID-MAY TO WS-VALCA-VALOR
050000     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
050100     IF NOT WS-VALCA-ES-VALIDO THEN
050200        MOVE 'N' TO WS-REG-VALIDO
050300     END-IF
050400
050500     MOVE 'MI' TO WS-VALCA-TIPO-CAMPO
050600     MOVE WS-MENU-ID-MAY TO WS-VALCA-VALOR
050700     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
050800     IF NOT WS-VALCA-ES-VALIDO THEN
050900        MOVE 'N' TO WS-REG-VALIDO
051000     END-IF
051100
051200     MOVE 'NT' TO WS-VALCA-TIPO-CAMPO
051300     MOVE NOVORD-MESAS TO WS-VALCA-VALOR
051400     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
051500     IF NOT WS-VALCA-ES-VALIDO THEN
051600        MOVE 'N' TO WS-REG-VALIDO
051700     END-IF
051800
051900     MOVE 'FV' TO WS-VALCA-TIPO-CAMPO
052000     MOVE NOVORD-FECHA-DDMMAAAA TO WS-VALCA-VALOR
052100     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
052200     IF NOT WS-VALCA-ES-VALIDO THEN
052300        MOVE 'N' TO WS-REG-VALIDO
052400     END-IF
052500
052600     IF WS-REG-VALIDO NOT = 'S' THEN
052700        DISPLAY '*** PGMORDPR - ALTA RECHAZADA, CAMPO INVALIDO: '
052800                 NOVORD-CLIENTE-ID
052900        ADD 1 TO WS-TOTAL-ERRORES
053000     ELSE
053100        PERFORM 3100-BUSCAR-CLIENTE-I THRU 3100-BUSCAR-CLIENTE-F
053200        IF WS-CLI-POS = 0 THEN
053300           DISPLAY '*** PGMORDPR - ALTA RECH, CLIENTE INEXIST: '
053400                    WS-CLIENTE-ID-MAY
053500           ADD 1 TO WS-TOTAL-ERRORES
053600        ELSE
053700           PERFORM 3200-BUSCAR-MENU-I THRU 3200-BUSCAR-MENU-F
053800           IF WS-MEN-POS = 0 THEN
053900              DISPLAY '*** PGMORDPR - ALTA RECH, MENU INEXIST: '
054000                       WS-MENU-ID-MAY
054100              ADD 1 TO WS-TOTAL-ERRORES
054200           ELSE
054300              PERFORM 3300-VERIF-DUPLICADO-I
054400                 THRU 3300-VERIF-DUPLICADO-F
054500              IF WS-ORD-POS NOT = 0 THEN
054600                 DISPLAY '*** PGMORDPR - ALTA RECH, DUPLICADO: '
054700                          WS-CLIENTE-ID-MAY
054800                 ADD 1 TO WS-TOTAL-ERRORES
054900              ELSE
055000                 PERFORM 3400-GENERAR-CODIGO-I
055100                    THRU 3400-GENERAR-CODIGO-F
055200                 PERFORM 3500-INSERTAR-ORDEN-I
055300                    THRU 3500-INSERTAR-ORDEN-F
055400                 ADD 1 TO WS-TOTAL-ALTAS
055500                 DISPLAY '    PGMORDPR - ALTA OK: ' WS-COD-NUEVO
055600              END-IF
055700           END-IF
055800        END-IF
055900     END-IF.
056000
056100 3000-ALTA-F. EXIT.
056200
056300*----  BUSCA UN CLIENTE EN LA TABLA DE REFERENCIA - WS-CLI-POS ---
056400 3100-BUSCAR-CLIENTE-I.
056500
056600     MOVE ZEROS TO WS-CLI-POS
056700     PERFORM 3110-COMPARAR-CLIENTE-I THRU 3110-COMPARAR-CLIENTE-F
056800        VARYING WS-CLI-IDX FROM 1 BY 1
056900        UNTIL WS-CLI-IDX > WS-CLI-CANT OR WS-CLI-POS NOT = 0.
057000
057100 3100-BUSCAR-CLIENTE-F. EXIT.
057200
057300 3110-COMPARAR-CLIENTE-I.
057400
057500     IF TAB-CLI-ID (WS-CLI-IDX) = WS-CLIENTE-ID-MAY THEN
057600        MOVE WS-CLI-IDX TO WS-CLI-POS
057700     END-IF.
057800
057900 3110-COMPARAR-CLIENTE-F. EXIT.
058000
058100*----  BUSCA UN MENU EN LA TABLA DE REFERENCIA - WS-MEN-POS ------
058200 3200-BUSCAR-MENU-I.
058300
058400     MOVE ZEROS TO WS-MEN-POS
058500     PERFORM 3210-COMPARAR-MENU-I THRU 3210-COMPARAR-MENU-F
058600        VARYING WS-MEN-IDX FROM 1 BY 1
058700        UNTIL WS-MEN-IDX > WS-MEN-CANT OR WS-MEN-POS NOT = 0.
058800
058900 3200-BUSCAR-MENU-F. EXIT.
059000
059100 3210-COMPARAR-MENU-I.
059200
059300     IF TAB-MEN-ID (WS-MEN-IDX) = WS-MENU-ID-MAY THEN
059400        MOVE WS-MEN-IDX TO WS-MEN-POS
059500        MOVE TAB-MEN-PRECIO (WS-MEN-IDX) TO WS-MENU-PRECIO-ACT
059600     END-IF.
059700
059800 3210-COMPARAR-MENU-F. EXIT.
059900
060000*----  VERIFICA SI YA EXISTE UN PEDIDO CON IGUAL CLIENTE+MENU+FECH
060100 3300-VERIF-DUPLICADO-I.
060200
060300     PERFORM 9200-CONVERTIR-FECHA-NOV-I
060400        THRU 9200-CONVERTIR-FECHA-NOV-F
060500     MOVE ZEROS TO WS-ORD-POS
060600     PERFORM 3310-COMPARAR-DUPLICADO-I
060700        THRU 3310-COMPARAR-DUPLICADO-F
060800        VARYING WS-ORD-IDX FROM 1 BY 1
060900        UNTIL WS-ORD-IDX > WS-ORD-CANT OR WS-ORD-POS NOT = 0.
061000
061100 3300-VERIF-DUPLICADO-F. EXIT.
061200
061300 3310-COMPARAR-DUPLICADO-I.
061400
061500     IF TAB-ORD-CLIENTE (WS-ORD-IDX) = WS-CLIENTE-ID-MAY AND
061600        TAB-ORD-MENU (WS-ORD-IDX) = WS-MENU-ID-MAY AND
061700        TAB-ORD-FECHA (WS-ORD-IDX) = WS-FECHA-MAESTRO-ALFA THEN
061800        MOVE WS-ORD-IDX TO WS-ORD-POS
061900     END-IF.
062000
062100 3310-COMPARAR-DUPLICADO-F. EXIT.
062200
062300*----  GENERA EL PROXIMO CODIGO DE PEDIDO POR SECUENCIA ('ORD-'+8)
062400 3400-GENERAR-CODIGO-I.
062500
062600     ADD 1 TO WS-PROX-SECUENCIA
062700     MOVE WS-PROX-SECUENCIA TO WS-SUFIJO-SECUENCIA
062800     MOVE SPACES TO WS-COD-NUEVO
062900     STRING 'ORD-'              DELIMITED BY SIZE
063000            WS-SUFIJO-SECUENCIA DELIMITED BY SIZE
063100         INTO WS-COD-NUEVO
063200
063300     MOVE 'PC' TO WS-VALCA-TIPO-CAMPO
063400     MOVE WS-COD-NUEVO TO WS-VALCA-VALOR
063500     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
063600     IF NOT WS-VALCA-ES-VALIDO THEN
063700        DISPLAY '*** PGMORDPR - CODIGO GENERADO INVALIDO: '
063800                 WS-COD-NUEVO
063900     END-IF.
064000
064100 3400-GENERAR-CODIGO-F. EXIT.
064200
064300*----  AGREGA EL NUEVO PEDIDO A LA TABLA EN MEMORIA --------------
064400 3500-INSERTAR-ORDEN-I.
064500
064600     ADD 1 TO WS-ORD-CANT
064700     MOVE WS-COD-NUEVO         TO TAB-ORD-CODIGO (WS-ORD-CANT)
064800     MOVE WS-CLIENTE-ID-MAY    TO TAB-ORD-CLIENTE (WS-ORD-CANT)
064900     MOVE WS-MENU-ID-MAY       TO TAB-ORD-MENU (WS-ORD-CANT)
065000     MOVE NOVORD-MESAS         TO TAB-ORD-MESAS (WS-ORD-CANT)
065100     MOVE WS-FECHA-MAESTRO-ALFA TO TAB-ORD-FECHA (WS-ORD-CANT).
065200
065300 3500-INSERTAR-ORDEN-F. EXIT.
065400
065500*----  MODIFICACION DE PEDIDO - MENU/MESAS/FECHA, FECHA PASADA VED
065600 4000-MODIF-I.
065700
065800     MOVE 'PC' TO WS-VALCA-TIPO-CAMPO
065900     MOVE NOVORD-CODIGO TO WS-VALCA-VALOR
066000     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
066100
066200     IF NOT WS-VALCA-ES-VALIDO THEN
066300        DISPLAY '*** PGMORDPR - MODIF RECH, CODIGO INVALIDO: '
066400                 NOVORD-CODIGO
066500        ADD 1 TO WS-TOTAL-ERRORES
066600     ELSE
066700        PERFORM 4100-BUSCAR-ORDEN-I THRU 4100-BUSCAR-ORDEN-F
066800     END-IF
066900
067000     IF WS-VALCA-ES-VALIDO AND WS-ORD-POS = 0 THEN
067100        DISPLAY '*** PGMORDPR - MODIF RECH, PEDIDO INEXISTENTE: '
067200                 NOVORD-CODIGO
067300        ADD 1 TO WS-TOTAL-ERRORES
067400     END-IF
067500
067600     IF WS-VALCA-ES-VALIDO AND WS-ORD-POS NOT = 0 THEN
067700        MOVE 'FP' TO WS-VALCA-TIPO-CAMPO
067800        PERFORM 9250-INVERTIR-FECHA-MAE-I
067900           THRU 9250-INVERTIR-FECHA-MAE-F
068000        MOVE WS-FECHA-NOVEDAD-ALFA TO WS-VALCA-VALOR
068100        PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
068200
068300        IF WS-VALCA-ES-VALIDO THEN
068400           DISPLAY '*** PGMORDPR - MODIF RECH, FECHA YA PASO: '
068500                    NOVORD-CODIGO
068600           ADD 1 TO WS-TOTAL-ERRORES
068700        ELSE
068800           PERFORM 4200-VALID-CAMPOS-MODIF-I
068900              THRU 4200-VALID-CAMPOS-MODIF-F
069000           IF WS-REG-VALIDO NOT = 'S' THEN
069100              DISPLAY '*** PGMORDPR - MODIF RECH, CAMPO INVAL: '
069200                       NOVORD-CODIGO
069300              ADD 1 TO WS-TOTAL-ERRORES
069400           ELSE
069500              PERFORM 3200-BUSCAR-MENU-I THRU 3200-BUSCAR-MENU-F
069600              IF WS-MEN-POS = 0 THEN
069700                 DISPLAY '*** PGMORDPR - MODIF RECH, MENU INEXIST: '
069800                          WS-MENU-ID-MAY
069900                 ADD 1 TO WS-TOTAL-ERRORES
070000              ELSE
070100                 PERFORM 4300-ACTUALIZAR-ORDEN-I
070200                    THRU 4300-ACTUALIZAR-ORDEN-F
070300                 ADD 1 TO WS-TOTAL-MODIF
070400                 DISPLAY '    PGMORDPR - MODIF OK: ' NOVORD-CODIGO
070500              END-IF
070600           END-IF
070700        END-IF
070800     END-IF.
070900
071000 4000-MODIF-F. EXIT.
071100
071200*----  BUSCA UN PEDIDO EN LA TABLA POR CODIGO - DEJA EN WS-ORD-POS
071300 4100-BUSCAR-ORDEN-I.
071400
071500     MOVE ZEROS TO WS-ORD-POS
071600     PERFORM 4110-COMPARAR-CODIGO-I THRU 4110-COMPARAR-CODIGO-F
071700        VARYING WS-ORD-IDX FROM 1 BY 1
071800        UNTIL WS-ORD-IDX > WS-ORD-CANT OR WS-ORD-POS NOT = 0.
071900
072000 4100-BUSCAR-ORDEN-F. EXIT.
072100
072200 4110-COMPARAR-CODIGO-I.
072300
072400     IF TAB-ORD-CODIGO (WS-ORD-IDX) = NOVORD-CODIGO THEN
072500        MOVE WS-ORD-IDX TO WS-ORD-POS
072600     END-IF.
072700
072800 4110-COMPARAR-CODIGO-F. EXIT.
072900
073000*----  VALIDA MENU/MESAS/FECHA NUEVOS PARA LA MODIFICACION -------
073100 4200-VALID-CAMPOS-MODIF-I.
073200
073300     MOVE 'S' TO WS-REG-VALIDO
073400     MOVE NOVORD-MENU-ID TO WS-MENU-ID-MAY
073500     INSPECT WS-MENU-ID-MAY
073600        CONVERTING TABLA-MINUSCULAS TO TABLA-MAYUSCULAS
073700
073800     MOVE 'MI' TO WS-VALCA-TIPO-CAMPO
073900     MOVE WS-MENU-ID-MAY TO WS-VALCA-VALOR
074000     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
074100     IF NOT WS-VALCA-ES-VALIDO THEN
074200        MOVE 'N' TO WS-REG-VALIDO
074300     END-IF
074400
074500     MOVE 'NT' TO WS-VALCA-TIPO-CAMPO
074600     MOVE NOVORD-MESAS TO WS-VALCA-VALOR
074700     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
074800     IF NOT WS-VALCA-ES-VALIDO THEN
074900        MOVE 'N' TO WS-REG-VALIDO
075000     END-IF
075100
075200     MOVE 'FV' TO WS-VALCA-TIPO-CAMPO
075300     MOVE NOVORD-FECHA-DDMMAAAA TO WS-VALCA-VALOR
075400     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
075500     IF NOT WS-VALCA-ES-VALIDO THEN
075600        MOVE 'N' TO WS-REG-VALIDO
075700     END-IF.
075800
075900 4200-VALID-CAMPOS-MODIF-F. EXIT.
076000
076100*----  REEMPLAZA MENU/MESAS/FECHA DEL PEDIDO YA UBICADO ----------
076200 4300-ACTUALIZAR-ORDEN-I.
076300
076400     PERFORM 9200-CONVERTIR-FECHA-NOV-I
076500        THRU 9200-CONVERTIR-FECHA-NOV-F
076600     MOVE WS-MENU-ID-MAY        TO TAB-ORD-MENU (WS-ORD-POS)
076700     MOVE NOVORD-MESAS          TO TAB-ORD-MESAS (WS-ORD-POS)
076800     MOVE WS-FECHA-MAESTRO-ALFA TO TAB-ORD-FECHA (WS-ORD-POS).
076900
077000 4300-ACTUALIZAR-ORDEN-F. EXIT.
077100
077200*----  BUSQUEDA POR CODIGO DE PEDIDO - IMPRIME SI SE ENCUENTRA ---
077300 5000-BUSCAR-I.
077400
077500     MOVE 'PC' TO WS-VALCA-TIPO-CAMPO
077600     MOVE NOVORD-CODIGO TO WS-VALCA-VALOR
077700     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
077800
077900     IF WS-VALCA-ES-VALIDO THEN
078000        PERFORM 4100-BUSCAR-ORDEN-I THRU 4100-BUSCAR-ORDEN-F
078100     ELSE
078200        MOVE ZEROS TO WS-ORD-POS
078300     END-IF
078400
078500     IF WS-ORD-POS = 0 THEN
078600        DISPLAY '*** PGMORDPR - BUSQUEDA SIN RESULTADO: '
078700                 NOVORD-CODIGO
078800        ADD 1 TO WS-TOTAL-ERRORES
078900     ELSE
079000        MOVE TAB-ORD-MENU (WS-ORD-POS)  TO WS-MENU-ID-MAY
079100        MOVE TAB-ORD-MESAS (WS-ORD-POS) TO NOVORD-MESAS
079200        MOVE TAB-ORD-FECHA (WS-ORD-POS) TO WS-FECHA-EVENTO-ALFA
079300        MOVE TAB-ORD-CLIENTE (WS-ORD-POS) TO WS-CLIENTE-ID-MAY
079400        PERFORM 3200-BUSCAR-MENU-I THRU 3200-BUSCAR-MENU-F
079500        PERFORM 9150-CALCULAR-COSTO-I THRU 9150-CALCULAR-COSTO-F
079600        IF WS-CUENTA-LINEA > 55 THEN
079700           PERFORM 8100-IMPRIMIR-TITULOS-I
079800              THRU 8100-IMPRIMIR-TITULOS-F
079900        END-IF
080000        PERFORM 8200-IMPRIMIR-FILA-I THRU 8200-IMPRIMIR-FILA-F
080100        ADD 1 TO WS-TOTAL-BUSQ
080200     END-IF.
080300
080400 5000-BUSCAR-F. EXIT.
080500
080600*----  LISTADO GENERAL - ORDENA POR FECHA, IMPRIME Y TOTALIZA ----
080700 6000-LISTAR-I.
080800
080900     MOVE ZEROS TO WS-TOTAL-GENERAL
081000     PERFORM 6100-ORDENAR-ORDENES-I THRU 6100-ORDENAR-ORDENES-F
081100     PERFORM 8100-IMPRIMIR-TITULOS-I THRU 8100-IMPRIMIR-TITULOS-F
081200
081300     PERFORM 6200-LISTAR-FILA-I THRU 6200-LISTAR-FILA-F
081400        VARYING WS-ORD-POS FROM 1 BY 1
081500           UNTIL WS-ORD-POS > WS-ORD-CANT
081600
081700     MOVE WS-TOTAL-GENERAL TO IMP-TOT-COSTO
081800     WRITE REG-SALIDA FROM IMP-REG-TOTAL AFTER 2
081900     ADD 1 TO WS-TOTAL-LISTADOS.
082000
082100 6000-LISTAR-F. EXIT.
082200
082300*----  ORDENA LA TABLA DE PEDIDOS POR FECHA DE EVENTO (BURBUJA) --
082400 6100-ORDENAR-ORDENES-I.
082500
082600     PERFORM 6110-PASADA-I THRU 6110-PASADA-F
082700        VARYING WS-ORD-IDX FROM 1 BY 1
082800           UNTIL WS-ORD-IDX >= WS-ORD-CANT.
082900
083000 6100-ORDENAR-ORDENES-F. EXIT.
083100
083200 6110-PASADA-I.
083300
083400     PERFORM 6120-COMPARAR-I THRU 6120-COMPARAR-F
083500        VARYING WS-ORD-POS FROM 1 BY 1
083600        UNTIL WS-ORD-POS > WS-ORD-CANT - WS-ORD-IDX.
083700
083800 6110-PASADA-F. EXIT.
083900
084000 6120-COMPARAR-I.
084100
084200     IF TAB-ORD-FECHA (WS-ORD-POS) >
084300        TAB-ORD-FECHA (WS-ORD-POS + 1) THEN
084400        PERFORM 6130-INTERCAMBIAR-I THRU 6130-INTERCAMBIAR-F
084500     END-IF.
084600
084700 6120-COMPARAR-F. EXIT.
084800
084900 6130-INTERCAMBIAR-I.
085000
085100     MOVE WS-ORD-ELEM (WS-ORD-POS)     TO WS-TEMP-ORD-ELEM
085200     MOVE WS-ORD-ELEM (WS-ORD-POS + 1) TO WS-ORD-ELEM (WS-ORD-POS)
085300     MOVE WS-TEMP-ORD-ELEM TO WS-ORD-ELEM (WS-ORD-POS + 1).
085400
085500 6130-INTERCAMBIAR-F. EXIT.
085600
085700*----  IMPRIME UNA FILA DEL LISTADO GENERAL, ACUMULA EL TOTAL ----
085800 6200-LISTAR-FILA-I.
085900
086000     MOVE TAB-ORD-MENU (WS-ORD-POS)    TO WS-MENU-ID-MAY
086100     PERFORM 3200-BUSCAR-MENU-I THRU 3200-BUSCAR-MENU-F
086200     MOVE TAB-ORD-MESAS (WS-ORD-POS)   TO NOVORD-MESAS
086300     MOVE TAB-ORD-FECHA (WS-ORD-POS) TO WS-FECHA-EVENTO-ALFA
086400     MOVE TAB-ORD-CLIENTE (WS-ORD-POS) TO WS-CLIENTE-ID-MAY
086500     MOVE TAB-ORD-CODIGO (WS-ORD-POS)  TO NOVORD-CODIGO
086600
086700     PERFORM 9150-CALCULAR-COSTO-I THRU 9150-CALCULAR-COSTO-F
086800     ADD WS-COSTO-PEDIDO TO WS-TOTAL-GENERAL
086900
087000     IF WS-CUENTA-LINEA > 55 THEN
087100        PERFORM 8100-IMPRIMIR-TITULOS-I
087200           THRU 8100-IMPRIMIR-TITULOS-F
087300     END-IF
087400     PERFORM 8200-IMPRIMIR-FILA-I THRU 8200-IMPRIMIR-FILA-F.
087500
087600 6200-LISTAR-FILA-F. EXIT.
087700
087800*----  GRABA LA TABLA COMPLETA DE PEDIDOS AL MAESTRO -------------
087900 7000-GRABAR-MAESTRO-I.
088000
088100     OPEN OUTPUT ORDFILE
088200     IF FS-ORDFILE IS NOT EQUAL '00' THEN
088300        DISPLAY '* ERROR EN OPEN SALIDA ORDFILE = ' FS-ORDFILE
088400        MOVE 9999 TO RETURN-CODE
088500     ELSE
088600        PERFORM 7100-GRABAR-FILA-I THRU 7100-GRABAR-FILA-F
088700           VARYING WS-ORD-IDX FROM 1 BY 1
088800              UNTIL WS-ORD-IDX > WS-ORD-CANT
088900        CLOSE ORDFILE
089000     END-IF.
089100
089200 7000-GRABAR-MAESTRO-F. EXIT.
089300
089400 7100-GRABAR-FILA-I.
089500
089600     MOVE TAB-ORD-MENU (WS-ORD-IDX) TO WS-MENU-ID-MAY
089700     PERFORM 3200-BUSCAR-MENU-I THRU 3200-BUSCAR-MENU-F
089800     MOVE TAB-ORD-MESAS (WS-ORD-IDX) TO NOVORD-MESAS
089900     PERFORM 9150-CALCULAR-COSTO-I THRU 9150-CALCULAR-COSTO-F
090000
090100     MOVE SPACES TO REG-ORDMAE
090200     MOVE TAB-ORD-CODIGO (WS-ORD-IDX)  TO ORDM-CODIGO
090300     MOVE TAB-ORD-CLIENTE (WS-ORD-IDX) TO ORDM-CLIENTE-ID
090400     MOVE TAB-ORD-MENU (WS-ORD-IDX)    TO ORDM-MENU-ID
090500     MOVE TAB-ORD-MESAS (WS-ORD-IDX)   TO ORDM-MESAS
090600     MOVE TAB-ORD-FECHA (WS-ORD-IDX)   TO ORDM-FECHA-EVENTO
090700     MOVE WS-COSTO-PEDIDO               TO ORDM-COSTO-TOTAL
090800     WRITE REG-ORDMAE.
090900
091000 7100-GRABAR-FILA-F. EXIT.
091100
091200*----  IMPRIME TITULO Y SUBTITULO, REINICIA EL CONTADOR DE LINEA -
091300 8100-IMPRIMIR-TITULOS-I.
091400
091500     MOVE WS-TIT-DIA  TO IMP-TIT-DIA
091600     MOVE WS-TIT-MES  TO IMP-TIT-MES
091700     MOVE WS-TIT-ANIO TO IMP-TIT-ANIO
091800     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA
091900     ADD 1 TO WS-CUENTA-PAGINA
092000
092100     WRITE REG-SALIDA FROM IMP-TITULO AFTER TOP-OF-FORM
092200     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
092300     WRITE REG-SALIDA FROM WS-LINE AFTER 1
092400     MOVE ZEROS TO WS-CUENTA-LINEA.
092500
092600 8100-IMPRIMIR-TITULOS-F. EXIT.
092700
092800*----  IMPRIME UNA FILA DE PEDIDO (BUSQUEDA O LISTADO) -----------
092900 8200-IMPRIMIR-FILA-I.
093000
093100     MOVE SPACES                TO IMP-REG-LISTADO
093200*        WS-FECHA-EVENTO-ALFA YA FUE ARMADO POR EL LLAMADOR EN
093300*        FORMATO AAAAMMDD (5000-BUSCAR-I / 6200-LISTAR-FILA-I).
093400     MOVE NOVORD-CODIGO         TO IMP-ORD-CODIGO
093500     MOVE WS-FEV-DIA             TO IMP-ORD-DIA
093600     MOVE WS-FEV-MES             TO IMP-ORD-MES
093700     MOVE WS-FEV-ANIO            TO IMP-ORD-ANIO
093800     MOVE WS-CLIENTE-ID-MAY      TO IMP-ORD-CLIENTE
093900     MOVE WS-MENU-ID-MAY         TO IMP-ORD-MENU
094000     MOVE WS-MENU-PRECIO-ACT     TO IMP-ORD-PRECIO
094100     MOVE NOVORD-MESAS           TO IMP-ORD-MESAS
094200     MOVE WS-COSTO-PEDIDO        TO IMP-ORD-COSTO
094300
094400     WRITE REG-SALIDA FROM IMP-REG-LISTADO AFTER 1
094500     ADD 1 TO WS-CUENTA-LINEA.
094600
094700 8200-IMPRIMIR-FILA-F. EXIT.
094800
094900*----  INVOCA LA SUBRUTINA DE VALIDACION DE CAMPOS ---------------
095000 9100-CALL-VALCA-I.
095100
095200     MOVE 'S' TO WS-VALCA-VALIDO
095300     CALL WS-PGMVALCA USING WS-LK-VALCA
095400     IF RETURN-CODE NOT = ZEROS THEN
095500        DISPLAY '*** PGMORDPR - ERROR AL INVOCAR PGMVALCA'
095600     END-IF.
095700
095800 9100-CALL-VALCA-F. EXIT.
095900
096000*----  CALCULA EL COSTO DEL PEDIDO EN CURSO = PRECIO * MESAS -----
096100 9150-CALCULAR-COSTO-I.
096200
096300     IF WS-MEN-POS = 0 THEN
096400        MOVE ZEROS TO WS-COSTO-PEDIDO WS-MENU-PRECIO-ACT
096500     ELSE
096600        COMPUTE WS-COSTO-PEDIDO =
096700           WS-MENU-PRECIO-ACT * NOVORD-MESAS
096800     END-IF.
096900
097000 9150-CALCULAR-COSTO-F. EXIT.
097100*----  CONVIERTE NOVORD-FECHA-DDMMAAAA (DD/MM/AAAA, FORMATO DE LA ---
097200*    NOVEDAD, IGUAL AL QUE DESGLOSA PGMVALCA) AL FORMATO DEL      -
097300*    MAESTRO DE PEDIDOS (AAAAMMDD) - DEJA EL RESULTADO EN         -
097400*    WS-FECHA-MAESTRO-ALFA PARA TAB-ORD-FECHA/ORDM-FECHA-EVENTO --
097500 9200-CONVERTIR-FECHA-NOV-I.
097600
097700     MOVE NOVORD-FECHA-DDMMAAAA TO WS-FECHA-NOVEDAD-ALFA
097800     MOVE WS-FNO-DIA            TO WS-FMA-DIA
097900     MOVE WS-FNO-MES            TO WS-FMA-MES
098000     MOVE WS-FNO-ANIO           TO WS-FMA-ANIO.
098100
098200 9200-CONVERTIR-FECHA-NOV-F. EXIT.
098300
098400*----  CONVERSION INVERSA - TOMA TAB-ORD-FECHA (WS-ORD-POS), EN ----
098500*    FORMATO AAAAMMDD, Y LA DEJA EN WS-FECHA-NOVEDAD-ALFA EN      -
098600*    FORMATO DD/MM/AAAA PARA EL CHEQUEO 'FP' CONTRA PGMVALCA, QUE -
098700*    NO SE MODIFICA Y SIGUE ESPERANDO DIA+MES+ANIO --------------
098800 9250-INVERTIR-FECHA-MAE-I.
098900
099000     MOVE TAB-ORD-FECHA (WS-ORD-POS) TO WS-FECHA-EVENTO-ALFA
099100     MOVE WS-FEV-DIA                 TO WS-FNO-DIA
099200     MOVE WS-FEV-MES                 TO WS-FNO-MES
099300     MOVE WS-FEV-ANIO                TO WS-FNO-ANIO.
099400
099500 9250-INVERTIR-FECHA-MAE-F. EXIT.
099600
099700*----  CUERPO FINAL - CIERRA ARCHIVOS Y MUESTRA TOTALES ----------
099800 9999-FINAL-I.
099900
100000     CLOSE NOVFILE
100100     CLOSE LISTADO
100200
100300     DISPLAY '***** PGMORDPR - TOTALES DE LA CORRIDA *****'
100400     DISPLAY '  PEDIDOS LEIDOS DEL MAESTRO  : ' WS-TOTAL-LEIDOS
100500     DISPLAY '  ALTAS                       : ' WS-TOTAL-ALTAS
100600     DISPLAY '  MODIFICACIONES              : ' WS-TOTAL-MODIF
100700     DISPLAY '  BUSQUEDAS                   : ' WS-TOTAL-BUSQ
100800     DISPLAY '  LISTADOS GENERALES          : ' WS-TOTAL-LISTADOS
100900     DISPLAY '  NOVEDADES CON ERROR         : ' WS-TOTAL-ERRORES.
101000
101100 9999-FINAL-F. EXIT.
