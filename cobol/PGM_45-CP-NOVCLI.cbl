000100******************************************************************
000200*    NOVCLI
000300**************************************
000400*    LAYOUT NOVEDAD DE CLIENTES       *
000500*    KC02788.ALU9999.FEAST.NOVCLI     *
000600*    LARGO REGISTRO = 108 BYTES       *
000700**************************************
000800*    TIPO DE NOVEDAD VALIDOS: A = ALTA   (NUEVO CLIENTE)
000900*                             M = MODIF. (CAMBIO NOMBRE/TEL/MAIL)
001000*                             B = BUSQ.  POR CODIGO DE CLIENTE
001100*                             N = BUSQ.  POR NOMBRE (SUBCADENA)
001200*                             L = LISTAR TODOS LOS CLIENTES
001300**************************************
001400*    ALTA  : EP  18/03/86  REQ FEAST-014  LAYOUT INICIAL
001500*    MODIF : LG  14/05/99  REQ FEAST-027  SE AGREGA NOV-TEXTO
001600*              PARA SOPORTAR LA BUSQUEDA POR SUBCADENA DE NOMBRE
001700**************************************
001800 01  REG-NOVCLI.
001900*         POSICION RELATIVA (01:01) TIPO DE NOVEDAD (A/M/B/N/L)
002000     03  NOVCLI-TIPO              PIC X(01)  VALUE SPACE.
002100         88  NOVCLI-TIPO-OK       VALUE 'A' 'M' 'B' 'N' 'L'.
002200*         POSICION RELATIVA (02:06) CODIGO DE CLIENTE A TRATAR
002300*         (OBLIGATORIO EN M Y B, IGNORADO EN A/N/L)
002400     03  NOVCLI-ID                PIC X(05)  VALUE SPACES.
002500*         POSICION RELATIVA (07:25) NOMBRE NUEVO (A Y M)
002600     03  NOVCLI-NOMBRE            PIC X(25)  VALUE SPACES.
002700*         POSICION RELATIVA (32:10) TELEFONO NUEVO (A Y M)
002800     03  NOVCLI-TELEFONO          PIC X(10)  VALUE SPACES.
002900*         POSICION RELATIVA (42:40) EMAIL NUEVO (A Y M)
003000     03  NOVCLI-EMAIL             PIC X(40)  VALUE SPACES.
003100*         POSICION RELATIVA (82:25) TEXTO DE BUSQUEDA (N)
003200     03  NOVCLI-TEXTO             PIC X(25)  VALUE SPACES.
003300*         POSICION RELATIVA (107:02) RESERVADO
003400     03  FILLER                   PIC X(02)  VALUE SPACES.
