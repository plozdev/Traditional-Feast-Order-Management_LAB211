000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMCUSMT.
000030 AUTHOR.        E PRIETO.
000040 INSTALLATION.  KC02788 - CENTRO DE COMPUTOS.
000050 DATE-WRITTEN.  30/06/1986.
000060 DATE-COMPILED.
000070 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO KC02788.
000080******************************************************************
000090*    MANTENIMIENTO DE CLIENTES - SISTEMA DE PEDIDOS DE BANQUETES *
000100*    (FEAST)                                                     *
000110*                                                                 *
000120*    LEE EL MAESTRO DE CLIENTES (CLIMAE) A UNA TABLA EN MEMORIA,  *
000130*    APLICA LAS NOVEDADES DEL ARCHIVO NOVCLI (ALTA/MODIF/BUSQUEDA *
000140*    POR CODIGO/BUSQUEDA POR NOMBRE/LISTADO) Y GRABA EL MAESTRO   *
000150*    ACTUALIZADO AL FINALIZAR.  LOS RESULTADOS DE BUSQUEDA Y EL   *
000160*    LISTADO GENERAL SE IMPRIMEN POR EL MISMO FORMATO DE LISTADO  *
000170*    (ARCHIVO DDLISTA).                                           *
000180*                                                                 *
000190*    VALIDA CADA CAMPO LLAMANDO A PGMVALCA Y FORMATEA EL NOMBRE   *
000200*    DE PANTALLA/ORDEN LLAMANDO A PGMNOMFM.                       *
000210******************************************************************
000220*    HISTORIAL DE CAMBIOS                                        *
000230*    ------------------------------------------------------------*
000240*    ALTA  : EP  30/06/86  REQ FEAST-014  PRIMERA VERSION - ALTA, *
000250*              MODIFICACION Y BUSQUEDA POR CODIGO                 *
000260*    MODIF : EP  14/07/86  REQ FEAST-014  SE AMPLIA CLIM-NOMBRE   *
000270*              DE 20 A 25 POSICIONES                              *
000280*    MODIF : JL  12/02/90  REQ FEAST-018  SE AGREGA BUSQUEDA POR  *
000290*              SUBCADENA DE NOMBRE Y LISTADO GENERAL ORDENADO     *
000300*    MODIF : JL  20/09/91  REQ FEAST-021  SE ORDENA EL LISTADO    *
000310*              POR APELLIDO USANDO BURBUJA SOBRE LA TABLA         *
000320*    MODIF : RT  09/09/98  REQ FEAST-097  REVISION Y2K - FECHA    *
000330*              DE PROCESO DEL TITULO YA USA 4 DIGITOS DE ANIO     *
000340*    MODIF : LG  14/05/99  REQ FEAST-027  SE AGREGA LA BUSQUEDA   *
000350*              POR SUBCADENA DE NOMBRE (NOVCLI-TIPO = 'N')        *
000360*    MODIF : LG  02/06/03  REQ FEAST-031  SE VALIDA EL TELEFONO   *
000370*              COMO CELULAR (PREFIJO 0, 2DA CIFRA 9/8/7/5/3)      *
000380*    MODIF : MV  17/03/14  REQ FEAST-052  LA BUSQUEDA POR NOMBRE  *
000390*              ORDENABA POR EL NOMBRE COMPLETO TAL CUAL GRABADO;  *
000400*              AHORA LLAMA A PGMNOMFM AL ARMAR LOS RESULTADOS Y   *
000410*              ORDENA POR APELLIDO IGUAL QUE EL LISTADO GENERAL   *
000420*    MODIF : MV  17/03/14  REQ FEAST-052  SE QUITA DE SPECIAL-    *
000430*              NAMES EL MNEMONICO C01 IS TOP-OF-FORM QUE NO SE    *
000440*              USABA EN NINGUN WRITE                              *
000450*    MODIF : MV  24/03/14  REQ FEAST-052  SE REPONE SPECIAL-NAMES *
000460*              CON C01 IS TOP-OF-FORM Y SE USA EN 7000-IMPRIMIR-  *
000470*              TITULOS-I AL SALTAR DE PAGINA                      *
000480******************************************************************
000490
000500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000525 SPECIAL-NAMES.
000527     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550
000560     SELECT CLIFILE  ASSIGN DDCLIMAE
000570            FILE STATUS IS FS-CLIFILE.
000580
000590     SELECT NOVFILE  ASSIGN DDNOVCLI
000600            FILE STATUS IS FS-NOVFILE.
000610
000620     SELECT LISTADO  ASSIGN DDLISTA
000630            FILE STATUS IS FS-LISTADO.
000640
000650*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000660 DATA DIVISION.
000670 FILE SECTION.
000680
000690 FD  CLIFILE
000700     BLOCK CONTAINS 0 RECORDS
000710     RECORDING MODE IS F.
000720     COPY PGM_45-CP-CLIMAE.
000800 FD  NOVFILE
000810     BLOCK CONTAINS 0 RECORDS
000820     RECORDING MODE IS F.
000830     COPY PGM_45-CP-NOVCLI.
000930
000940 FD  LISTADO
000950     BLOCK CONTAINS 0 RECORDS
000960     RECORDING MODE IS F.
000970 01  REG-SALIDA                   PIC X(80).
000980
000990 WORKING-STORAGE SECTION.
001000*=======================*
001010
001020 77  FILLER             PIC X(26)  VALUE '* INICIO WORKING-STORAGE *'.
001030
001040*---- FILE STATUS -------------------------------------------------
001050 77  FS-CLIFILE                 PIC XX      VALUE SPACES.
001060     88  FS-CLIFILE-FIN                     VALUE '10'.
001070 77  FS-NOVFILE                 PIC XX      VALUE SPACES.
001080     88  FS-NOVFILE-FIN                     VALUE '10'.
001090 77  FS-LISTADO                 PIC XX      VALUE SPACES.
001100
001110*---- CONTADORES, TODOS EN COMP -----------------------------------
001120 77  WS-CLI-CANT          PIC 9(04)  COMP  VALUE ZEROS.
001130 77  WS-CLI-IDX           PIC 9(04)  COMP  VALUE ZEROS.
001140 77  WS-CLI-POS           PIC 9(04)  COMP  VALUE ZEROS.
001150 77  WS-RES-CANT          PIC 9(04)  COMP  VALUE ZEROS.
001160 77  WS-RES-IDX           PIC 9(04)  COMP  VALUE ZEROS.
001170 77  WS-SWAP-IDX          PIC 9(04)  COMP  VALUE ZEROS.
001180 77  WS-SWAP-FLAG         PIC X(02) VALUE 'NO'.
001190 77  WS-POS-SUBCAD        PIC 9(02)  COMP  VALUE ZEROS.
001200 77  WS-LARGO-NOMBRE      PIC 9(02)  COMP  VALUE ZEROS.
001210 77  WS-LARGO-BUSQ        PIC 9(02)  COMP  VALUE ZEROS.
001220
001230 77  WS-TOTAL-LEIDOS      PIC 9(05)  VALUE ZEROS.
001240 77  WS-TOTAL-ALTAS       PIC 9(05)  VALUE ZEROS.
001250 77  WS-TOTAL-MODIF       PIC 9(05)  VALUE ZEROS.
001260 77  WS-TOTAL-BUSQ        PIC 9(05)  VALUE ZEROS.
001270 77  WS-TOTAL-LISTADOS    PIC 9(05)  VALUE ZEROS.
001280 77  WS-TOTAL-ERRORES     PIC 9(05)  VALUE ZEROS.
001290
001300*---- AREA TEMPORAL PARA INTERCAMBIO EN LA ORDENACION POR BURBUJA --
001310 01  WS-TEMP-CLI-ELEM.
001320     03  TEMP-CLI-ID          PIC X(05).
001330     03  TEMP-CLI-NOMBRE      PIC X(25).
001340     03  TEMP-CLI-TELEFONO    PIC X(10).
001350     03  TEMP-CLI-EMAIL       PIC X(40).
001360     03  TEMP-CLI-CLAVE       PIC X(25).
001370
001380 01  WS-TEMP-RES-ELEM.
001390     03  TEMP-RES-ID          PIC X(05).
001400     03  TEMP-RES-NOMBRE      PIC X(25).
001410     03  TEMP-RES-TELEFONO    PIC X(10).
001420     03  TEMP-RES-EMAIL       PIC X(40).
001430     03  TEMP-RES-CLAVE       PIC X(25).
001440
001450*---- TABLA DE CLIENTES EN MEMORIA (MAESTRO COMPLETO) -------------
001460 01  WS-TABLA-CLIENTES.
001470     03  WS-CLI-ELEM  OCCURS 500 TIMES.
001480         05  TAB-CLI-ID          PIC X(05).
001490         05  TAB-CLI-NOMBRE      PIC X(25).
001500         05  TAB-CLI-TELEFONO    PIC X(10).
001510         05  TAB-CLI-EMAIL       PIC X(40).
001520         05  TAB-CLI-CLAVE       PIC X(25).
001530
001540*---- TABLA DE RESULTADOS DE UNA BUSQUEDA POR SUBCADENA ------------
001550 01  WS-TABLA-RESULTADOS.
001560     03  WS-RES-ELEM  OCCURS 500 TIMES.
001570         05  TAB-RES-ID          PIC X(05).
001580         05  TAB-RES-NOMBRE      PIC X(25).
001590         05  TAB-RES-TELEFONO    PIC X(10).
001600         05  TAB-RES-EMAIL       PIC X(40).
001610         05  TAB-RES-CLAVE       PIC X(25).
001620
001630*---- AREA DE VALIDACION GENERICA (REUTILIZADA PARA CADA CAMPO) ---
001640 01  WS-CAMPO-VALIDO      PIC X(01)  VALUE 'S'.
001650     88  WS-ES-VALIDO               VALUE 'S'.
001660 01  WS-REG-VALIDO        PIC X(01)  VALUE 'S'.
001670     88  WS-REGISTRO-VALIDO         VALUE 'S'.
001680
001690*---- AREA PARA CALL A PGMVALCA ------------------------------------
001700 01  WS-LK-VALCA.
001710     03  WS-VALCA-TIPO-CAMPO  PIC X(02).
001720     03  WS-VALCA-VALOR       PIC X(40).
001730     03  WS-VALCA-VALIDO      PIC X(01).
001740         88  WS-VALCA-ES-VALIDO   VALUE 'S'.
001750     03  FILLER               PIC X(17).
001760
001770*---- AREA PARA CALL A PGMNOMFM ------------------------------------
001780 01  WS-LK-NOMFM.
001790     03  WS-NOMFM-ENTRA   PIC X(25).
001800     03  WS-NOMFM-PANT    PIC X(25).
001810     03  WS-NOMFM-CLAVE   PIC X(25).
001820
001830 77  WS-PGMVALCA          PIC X(08)  VALUE 'PGMVALCA'.
001840 77  WS-PGMNOMFM          PIC X(08)  VALUE 'PGMNOMFM'.
001850
001860*---- NOMBRES EN MAYUSCULAS PARA COMPARAR SUBCADENAS ---------------
001870 01  WS-NOMBRE-UPPER-ALFA   PIC X(25)  VALUE SPACES.
001880*                         ***** REDEFINES 1 DE 3 *****
001890 01  WS-NOMBRE-UPPER-TABLA REDEFINES WS-NOMBRE-UPPER-ALFA.
001900     03  WS-NOMBRE-UPPER-CAR  OCCURS 25 TIMES PIC X(01).
001910
001920 01  WS-BUSQ-UPPER-ALFA     PIC X(25)  VALUE SPACES.
001930*                         ***** REDEFINES 2 DE 3 *****
001940 01  WS-BUSQ-UPPER-TABLA REDEFINES WS-BUSQ-UPPER-ALFA.
001950     03  WS-BUSQ-UPPER-CAR    OCCURS 25 TIMES PIC X(01).
001960
001970 01  TABLA-MINUSCULAS.
001980     03  FILLER PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
001990 01  TABLA-MAYUSCULAS.
002000     03  FILLER PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002010
002020*---- FECHA DE PROCESO PARA EL TITULO DEL LISTADO ------------------
002030 01  WS-FECHA-SISTEMA.
002040     03  WS-SIS-ANIO          PIC 9(04).
002050     03  WS-SIS-MES           PIC 9(02).
002060     03  WS-SIS-DIA           PIC 9(02).
002070*                         ***** REDEFINES 3 DE 3 *****
002080 01  WS-FECHA-TITULO REDEFINES WS-FECHA-SISTEMA.
002090     03  WS-TIT-ANIO          PIC 9(04).
002100     03  WS-TIT-MES           PIC 9(02).
002110     03  WS-TIT-DIA           PIC 9(02).
002120
002130 77  WS-CUENTA-LINEA      PIC 9(02)  COMP  VALUE ZEROS.
002140 77  WS-CUENTA-PAGINA     PIC 9(02)  COMP  VALUE 01.
002150 77  WS-LINE              PIC X(80)  VALUE ALL '-'.
002160
002170*---- LINEAS DE IMPRESION DEL LISTADO DE CLIENTES ------------------
002180 01  IMP-TITULO.
002190     03  FILLER              PIC X(01) VALUE SPACES.
002200     03  FILLER              PIC X(30) VALUE
002210             'LISTADO DE CLIENTES - FEAST  '.
002220     03  FILLER              PIC X(06) VALUE 'FECHA:'.
002230     03  IMP-TIT-DIA          PIC Z9.
002240     03  FILLER              PIC X(01) VALUE '/'.
002250     03  IMP-TIT-MES          PIC Z9.
002260     03  FILLER              PIC X(01) VALUE '/'.
002270     03  IMP-TIT-ANIO         PIC 9999.
002280     03  FILLER              PIC X(05) VALUE SPACES.
002290     03  FILLER              PIC X(08) VALUE 'PAGINA: '.
002300     03  IMP-TIT-PAGINA       PIC Z9.
002310     03  FILLER              PIC X(14) VALUE SPACES.
002320
002330 01  IMP-SUBTITULO.
002340     03  FILLER              PIC X      VALUE '|'.
002350     03  FILLER              PIC X(05)  VALUE 'CODIG'.
002360     03  FILLER              PIC X      VALUE '|'.
002370     03  FILLER              PIC X(20)  VALUE 'NOMBRE (APELLIDO, )'.
002380     03  FILLER              PIC X      VALUE '|'.
002390     03  FILLER              PIC X(12)  VALUE 'TELEFONO    '.
002400     03  FILLER              PIC X      VALUE '|'.
002410     03  FILLER              PIC X(20)  VALUE 'EMAIL               '.
002420     03  FILLER              PIC X      VALUE '|'.
002430
002440 01  IMP-REG-LISTADO.
002450     03  FILLER              PIC X      VALUE '|'.
002460     03  IMP-CLI-ID           PIC X(05).
002470     03  FILLER              PIC X      VALUE '|'.
002480     03  IMP-CLI-NOMBRE        PIC X(20).
002490     03  FILLER              PIC X      VALUE '|'.
002500     03  IMP-CLI-TELEFONO      PIC X(12).
002510     03  FILLER              PIC X      VALUE '|'.
002520     03  IMP-CLI-EMAIL         PIC X(20).
002530     03  FILLER              PIC X      VALUE '|'.
002540
002550 77  FILLER              PIC X(26)  VALUE '* FINAL  WORKING-STORAGE *'.
002560
002570*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002580 PROCEDURE DIVISION.
002590
002600 MAIN-PROGRAM.
002610
002620     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
002630     PERFORM 2000-PROCESO-I      THRU 2000-PROCESO-F
002640                                  UNTIL FS-NOVFILE-FIN
002650     PERFORM 8000-GRABAR-MAESTRO-I THRU 8000-GRABAR-MAESTRO-F
002660     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
002670
002680 MAIN-PROGRAM-F. GOBACK.
002690
002700
002710*----  CUERPO INICIO - ABRE ARCHIVOS Y CARGA EL MAESTRO -----------
002720 1000-INICIO-I.
002730
002740     MOVE ZEROS TO RETURN-CODE
002750     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
002760
002770     OPEN INPUT CLIFILE
002780     IF FS-CLIFILE IS NOT EQUAL '00' THEN
002790        DISPLAY '* ERROR EN OPEN CLIFILE = ' FS-CLIFILE
002800        MOVE 9999 TO RETURN-CODE
002810        SET FS-NOVFILE-FIN TO TRUE
002820     ELSE
002830        PERFORM 2050-CARGAR-MAESTRO-I THRU 2050-CARGAR-MAESTRO-F
002840           UNTIL FS-CLIFILE-FIN
002850        CLOSE CLIFILE
002860     END-IF
002870
002880     OPEN INPUT NOVFILE
002890     IF FS-NOVFILE IS NOT EQUAL '00' THEN
002900        DISPLAY '* ERROR EN OPEN NOVFILE = ' FS-NOVFILE
002910        MOVE 9999 TO RETURN-CODE
002920        SET FS-NOVFILE-FIN TO TRUE
002930     END-IF
002940
002950     OPEN OUTPUT LISTADO
002960     IF FS-LISTADO IS NOT EQUAL '00' THEN
002970        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
002980     END-IF
002990
003000     MOVE 99 TO WS-CUENTA-LINEA
003010
003020     IF NOT FS-NOVFILE-FIN THEN
003030        PERFORM 2100-LEER-NOVEDAD-I THRU 2100-LEER-NOVEDAD-F
003040     END-IF.
003050
003060 1000-INICIO-F. EXIT.
003070
003080*----  CARGA UN REGISTRO DEL MAESTRO A LA TABLA EN MEMORIA ---------
003090 2050-CARGAR-MAESTRO-I.
003100
003110     READ CLIFILE INTO REG-CLIMAE
003120        AT END SET FS-CLIFILE-FIN TO TRUE
003130     END-READ
003140
003150     IF NOT FS-CLIFILE-FIN THEN
003160        ADD 1 TO WS-CLI-CANT
003170        MOVE CLIM-ID       TO TAB-CLI-ID (WS-CLI-CANT)
003180        MOVE CLIM-NOMBRE   TO TAB-CLI-NOMBRE (WS-CLI-CANT)
003190        MOVE CLIM-TELEFONO TO TAB-CLI-TELEFONO (WS-CLI-CANT)
003200        MOVE CLIM-EMAIL    TO TAB-CLI-EMAIL (WS-CLI-CANT)
003210        ADD 1 TO WS-TOTAL-LEIDOS
003220     END-IF.
003230
003240 2050-CARGAR-MAESTRO-F. EXIT.
003250
003260*----  CUERPO PRINCIPAL - DESPACHA SEGUN TIPO DE NOVEDAD -----------
003270 2000-PROCESO-I.
003280
003290     EVALUATE NOVCLI-TIPO
003300        WHEN 'A'
003310           PERFORM 3000-ALTA-I       THRU 3000-ALTA-F
003320        WHEN 'M'
003330           PERFORM 4000-MODIF-I      THRU 4000-MODIF-F
003340        WHEN 'B'
003350           PERFORM 5000-BUSQ-CODIGO-I THRU 5000-BUSQ-CODIGO-F
003360        WHEN 'N'
003370           PERFORM 5100-BUSQ-NOMBRE-I THRU 5100-BUSQ-NOMBRE-F
003380        WHEN 'L'
003390           PERFORM 6000-LISTAR-I     THRU 6000-LISTAR-F
003400        WHEN OTHER
003410           DISPLAY '*** PGMCUSMT - TIPO DE NOVEDAD INVALIDO: '
003420                    NOVCLI-TIPO
003430           ADD 1 TO WS-TOTAL-ERRORES
003440     END-EVALUATE
003450
003460     PERFORM 2100-LEER-NOVEDAD-I THRU 2100-LEER-NOVEDAD-F.
003470
003480 2000-PROCESO-F. EXIT.
003490
003500*----  LEE LA SIGUIENTE NOVEDAD -------------------------------------
003510 2100-LEER-NOVEDAD-I.
003520
003530     READ NOVFILE INTO REG-NOVCLI
003540        AT END SET FS-NOVFILE-FIN TO TRUE
003550     END-READ.
003560
003570 2100-LEER-NOVEDAD-F. EXIT.
003580
003590*----  ALTA DE CLIENTE - VALIDA CAMPOS Y AGREGA A LA TABLA ----------
003600 3000-ALTA-I.
003610
003620     MOVE 'S' TO WS-REG-VALIDO
003630     INSPECT NOVCLI-ID CONVERTING TABLA-MINUSCULAS TO TABLA-MAYUSCULAS
003640
003650     MOVE 'CI' TO WS-VALCA-TIPO-CAMPO
003660     MOVE NOVCLI-ID TO WS-VALCA-VALOR
003670     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
003680     IF NOT WS-VALCA-ES-VALIDO THEN
003690        MOVE 'N' TO WS-REG-VALIDO
003700     END-IF
003710
003720     MOVE 'NM' TO WS-VALCA-TIPO-CAMPO
003730     MOVE NOVCLI-NOMBRE TO WS-VALCA-VALOR
003740     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
003750     IF NOT WS-VALCA-ES-VALIDO THEN
003760        MOVE 'N' TO WS-REG-VALIDO
003770     END-IF
003780
003790     MOVE 'TE' TO WS-VALCA-TIPO-CAMPO
003800     MOVE NOVCLI-TELEFONO TO WS-VALCA-VALOR
003810     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
003820     IF NOT WS-VALCA-ES-VALIDO THEN
003830        MOVE 'N' TO WS-REG-VALIDO
003840     END-IF
003850
003860     MOVE 'EM' TO WS-VALCA-TIPO-CAMPO
003870     MOVE NOVCLI-EMAIL TO WS-VALCA-VALOR
003880     PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
003890     IF NOT WS-VALCA-ES-VALIDO THEN
003900        MOVE 'N' TO WS-REG-VALIDO
003910     END-IF
003920
003930     IF WS-REG-VALIDO = 'S' THEN
003940        PERFORM 3050-BUSCAR-POR-ID-I THRU 3050-BUSCAR-POR-ID-F
003950        IF WS-CLI-POS NOT = 0 THEN
003960           DISPLAY '*** PGMCUSMT - CLIENTE YA EXISTE: ' NOVCLI-ID
003970           ADD 1 TO WS-TOTAL-ERRORES
003980        ELSE
003990           ADD 1 TO WS-CLI-CANT
004000           MOVE NOVCLI-ID       TO TAB-CLI-ID (WS-CLI-CANT)
004010           MOVE NOVCLI-NOMBRE   TO TAB-CLI-NOMBRE (WS-CLI-CANT)
004020           MOVE NOVCLI-TELEFONO TO TAB-CLI-TELEFONO (WS-CLI-CANT)
004030           MOVE NOVCLI-EMAIL    TO TAB-CLI-EMAIL (WS-CLI-CANT)
004040           ADD 1 TO WS-TOTAL-ALTAS
004050           DISPLAY '    PGMCUSMT - ALTA OK: ' NOVCLI-ID
004060        END-IF
004070     ELSE
004080        DISPLAY '*** PGMCUSMT - ALTA RECHAZADA, CAMPO INVALIDO: '
004090                 NOVCLI-ID
004100        ADD 1 TO WS-TOTAL-ERRORES
004110     END-IF.
004120
004130 3000-ALTA-F. EXIT.
004140
004150*----  BUSCA UN CLIENTE EN LA TABLA POR CODIGO - DEJA EN WS-CLI-POS -
004160 3050-BUSCAR-POR-ID-I.
004170
004180     MOVE ZEROS TO WS-CLI-POS
004190     PERFORM 3051-COMPARAR-ID-I THRU 3051-COMPARAR-ID-F
004200        VARYING WS-CLI-IDX FROM 1 BY 1
004210        UNTIL WS-CLI-IDX > WS-CLI-CANT OR WS-CLI-POS NOT = 0.
004220
004230 3050-BUSCAR-POR-ID-F. EXIT.
004240
004250 3051-COMPARAR-ID-I.
004260
004270     IF TAB-CLI-ID (WS-CLI-IDX) = NOVCLI-ID THEN
004280        MOVE WS-CLI-IDX TO WS-CLI-POS
004290     END-IF.
004300
004310 3051-COMPARAR-ID-F. EXIT.
004320
004330*----  MODIFICACION DE CLIENTE - NOMBRE/TELEFONO/EMAIL -------------
004340 4000-MODIF-I.
004350
004360     INSPECT NOVCLI-ID CONVERTING TABLA-MINUSCULAS TO TABLA-MAYUSCULAS
004370     PERFORM 3050-BUSCAR-POR-ID-I THRU 3050-BUSCAR-POR-ID-F
004380
004390     IF WS-CLI-POS = 0 THEN
004400        DISPLAY '*** PGMCUSMT - CLIENTE NO EXISTE PARA MODIF: '
004410                 NOVCLI-ID
004420        ADD 1 TO WS-TOTAL-ERRORES
004430     ELSE
004440        MOVE 'S' TO WS-REG-VALIDO
004450
004460        MOVE 'NM' TO WS-VALCA-TIPO-CAMPO
004470        MOVE NOVCLI-NOMBRE TO WS-VALCA-VALOR
004480        PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
004490        IF NOT WS-VALCA-ES-VALIDO THEN
004500           MOVE 'N' TO WS-REG-VALIDO
004510        END-IF
004520
004530        MOVE 'TE' TO WS-VALCA-TIPO-CAMPO
004540        MOVE NOVCLI-TELEFONO TO WS-VALCA-VALOR
004550        PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
004560        IF NOT WS-VALCA-ES-VALIDO THEN
004570           MOVE 'N' TO WS-REG-VALIDO
004580        END-IF
004590
004600        MOVE 'EM' TO WS-VALCA-TIPO-CAMPO
004610        MOVE NOVCLI-EMAIL TO WS-VALCA-VALOR
004620        PERFORM 9100-CALL-VALCA-I THRU 9100-CALL-VALCA-F
004630        IF NOT WS-VALCA-ES-VALIDO THEN
004640           MOVE 'N' TO WS-REG-VALIDO
004650        END-IF
004660
004670        IF WS-REG-VALIDO = 'S' THEN
004680           MOVE NOVCLI-NOMBRE   TO TAB-CLI-NOMBRE (WS-CLI-POS)
004690           MOVE NOVCLI-TELEFONO TO TAB-CLI-TELEFONO (WS-CLI-POS)
004700           MOVE NOVCLI-EMAIL    TO TAB-CLI-EMAIL (WS-CLI-POS)
004710           ADD 1 TO WS-TOTAL-MODIF
004720           DISPLAY '    PGMCUSMT - MODIF OK: ' NOVCLI-ID
004730        ELSE
004740           DISPLAY '*** PGMCUSMT - MODIF RECHAZADA, CAMPO INVALIDO: '
004750                    NOVCLI-ID
004760           ADD 1 TO WS-TOTAL-ERRORES
004770        END-IF
004780     END-IF.
004790
004800 4000-MODIF-F. EXIT.
004810
004820*----  BUSQUEDA POR CODIGO DE CLIENTE - IMPRIME SI ENCUENTRA -------
004830 5000-BUSQ-CODIGO-I.
004840
004850     INSPECT NOVCLI-ID CONVERTING TABLA-MINUSCULAS TO TABLA-MAYUSCULAS
004860     PERFORM 3050-BUSCAR-POR-ID-I THRU 3050-BUSCAR-POR-ID-F
004870
004880     IF WS-CLI-POS = 0 THEN
004890        DISPLAY '*** PGMCUSMT - CLIENTE NO ENCONTRADO: ' NOVCLI-ID
004900        ADD 1 TO WS-TOTAL-ERRORES
004910     ELSE
004920        MOVE 1 TO WS-RES-CANT
004930        MOVE TAB-CLI-ID (WS-CLI-POS)       TO TAB-RES-ID (1)
004940        MOVE TAB-CLI-NOMBRE (WS-CLI-POS)   TO TAB-RES-NOMBRE (1)
004950        MOVE TAB-CLI-TELEFONO (WS-CLI-POS) TO TAB-RES-TELEFONO (1)
004960        MOVE TAB-CLI-EMAIL (WS-CLI-POS)    TO TAB-RES-EMAIL (1)
004970        PERFORM 7000-IMPRIMIR-TITULOS-I THRU 7000-IMPRIMIR-TITULOS-F
004980        PERFORM 7100-IMPRIMIR-RESULT-I  THRU 7100-IMPRIMIR-RESULT-F
004990           VARYING WS-RES-IDX FROM 1 BY 1 UNTIL WS-RES-IDX > WS-RES-CANT
005000        ADD 1 TO WS-TOTAL-BUSQ
005010     END-IF.
005020
005030 5000-BUSQ-CODIGO-F. EXIT.
005040
005050*----  BUSQUEDA POR SUBCADENA DE NOMBRE - ARMA TABLA DE RESULTADOS --
005060 5100-BUSQ-NOMBRE-I.
005070
005080     MOVE ZEROS TO WS-RES-CANT
005090     MOVE NOVCLI-TEXTO TO WS-BUSQ-UPPER-ALFA
005100     INSPECT WS-BUSQ-UPPER-ALFA CONVERTING TABLA-MINUSCULAS
005110        TO TABLA-MAYUSCULAS
005120
005130     PERFORM 5150-RETROCEDE-BUSQ-I THRU 5150-RETROCEDE-BUSQ-F
005140        VARYING WS-LARGO-BUSQ FROM 25 BY -1
005150        UNTIL WS-LARGO-BUSQ < 1 OR
005160              WS-BUSQ-UPPER-CAR (WS-LARGO-BUSQ) NOT = SPACE
005170
005180     IF WS-LARGO-BUSQ = 0 THEN
005190        DISPLAY '*** PGMCUSMT - TEXTO DE BUSQUEDA VACIO'
005200        ADD 1 TO WS-TOTAL-ERRORES
005210     ELSE
005220        PERFORM 5200-VERIF-CONTIENE-I THRU 5200-VERIF-CONTIENE-F
005230           VARYING WS-CLI-IDX FROM 1 BY 1 UNTIL WS-CLI-IDX > WS-CLI-CANT
005240
005250        PERFORM 6100-ORDENAR-RESULT-I THRU 6100-ORDENAR-RESULT-F
005260
005270        PERFORM 7000-IMPRIMIR-TITULOS-I THRU 7000-IMPRIMIR-TITULOS-F
005280        PERFORM 7100-IMPRIMIR-RESULT-I  THRU 7100-IMPRIMIR-RESULT-F
005290           VARYING WS-RES-IDX FROM 1 BY 1 UNTIL WS-RES-IDX > WS-RES-CANT
005300        ADD 1 TO WS-TOTAL-BUSQ
005310     END-IF.
005320
005330 5100-BUSQ-NOMBRE-F. EXIT.
005340
005350 5150-RETROCEDE-BUSQ-I.
005360     CONTINUE.
005370 5150-RETROCEDE-BUSQ-F. EXIT.
005380
005390*----  VERIFICA SI EL NOMBRE DEL CLIENTE WS-CLI-IDX CONTIENE EL TEXTO
005400*    DE BUSQUEDA - SI CONTIENE, LO COPIA A LA TABLA DE RESULTADOS ---
005410 5200-VERIF-CONTIENE-I.
005420
005430     MOVE TAB-CLI-NOMBRE (WS-CLI-IDX) TO WS-NOMBRE-UPPER-ALFA
005440     INSPECT WS-NOMBRE-UPPER-ALFA CONVERTING TABLA-MINUSCULAS
005450        TO TABLA-MAYUSCULAS
005460
005470     PERFORM 5250-RETROCEDE-NOM-I THRU 5250-RETROCEDE-NOM-F
005480        VARYING WS-LARGO-NOMBRE FROM 25 BY -1
005490        UNTIL WS-LARGO-NOMBRE < 1 OR
005500              WS-NOMBRE-UPPER-CAR (WS-LARGO-NOMBRE) NOT = SPACE
005510
005520     MOVE ZEROS TO WS-POS-SUBCAD
005530
005540     IF WS-LARGO-NOMBRE NOT < WS-LARGO-BUSQ THEN
005550        PERFORM 5260-COMPARAR-SUBCAD-I THRU 5260-COMPARAR-SUBCAD-F
005560           VARYING WS-SWAP-IDX FROM 1 BY 1
005570           UNTIL WS-SWAP-IDX > (WS-LARGO-NOMBRE - WS-LARGO-BUSQ + 1)
005580                 OR WS-POS-SUBCAD NOT = 0
005590     END-IF
005600
005610     IF WS-POS-SUBCAD NOT = 0 THEN
005620        ADD 1 TO WS-RES-CANT
005630        MOVE TAB-CLI-ID (WS-CLI-IDX)
005640           TO TAB-RES-ID (WS-RES-CANT)
005650        MOVE TAB-CLI-NOMBRE (WS-CLI-IDX)
005660           TO TAB-RES-NOMBRE (WS-RES-CANT)
005670        MOVE TAB-CLI-TELEFONO (WS-CLI-IDX)
005680           TO TAB-RES-TELEFONO (WS-RES-CANT)
005690        MOVE TAB-CLI-EMAIL (WS-CLI-IDX)
005700           TO TAB-RES-EMAIL (WS-RES-CANT)
005710        MOVE TAB-CLI-NOMBRE (WS-CLI-IDX) TO WS-NOMFM-ENTRA
005720        PERFORM 9200-CALL-NOMFM-I THRU 9200-CALL-NOMFM-F
005730        MOVE WS-NOMFM-CLAVE TO TAB-RES-CLAVE (WS-RES-CANT)
005740     END-IF.
005750
005760 5200-VERIF-CONTIENE-F. EXIT.
005770
005780 5250-RETROCEDE-NOM-I.
005790     CONTINUE.
005800 5250-RETROCEDE-NOM-F. EXIT.
005810
005820 5260-COMPARAR-SUBCAD-I.
005830
005840     IF WS-NOMBRE-UPPER-ALFA (WS-SWAP-IDX:WS-LARGO-BUSQ) =
005850        WS-BUSQ-UPPER-ALFA (1:WS-LARGO-BUSQ) THEN
005860        MOVE WS-SWAP-IDX TO WS-POS-SUBCAD
005870     END-IF.
005880
005890 5260-COMPARAR-SUBCAD-F. EXIT.
005900
005910*----  LISTADO GENERAL - ORDENA TODA LA TABLA MAESTRA Y LA IMPRIME -
005920 6000-LISTAR-I.
005930
005940     PERFORM 6200-ORDENAR-MAESTRO-I THRU 6200-ORDENAR-MAESTRO-F
005950
005960     PERFORM 7000-IMPRIMIR-TITULOS-I THRU 7000-IMPRIMIR-TITULOS-F
005970     PERFORM 7200-IMPRIMIR-FILA-I    THRU 7200-IMPRIMIR-FILA-F
005980        VARYING WS-CLI-IDX FROM 1 BY 1 UNTIL WS-CLI-IDX > WS-CLI-CANT
005990     ADD 1 TO WS-TOTAL-LISTADOS.
006000
006010 6000-LISTAR-F. EXIT.
006020
006030*----  ORDENA LA TABLA DE RESULTADOS POR CLAVE (BURBUJA) -----------
006040 6100-ORDENAR-RESULT-I.
006050
006060     MOVE 'SI' TO WS-SWAP-FLAG
006070     PERFORM 6150-PASADA-RESULT-I THRU 6150-PASADA-RESULT-F
006080        UNTIL WS-SWAP-FLAG = 'NO'.
006090
006100 6100-ORDENAR-RESULT-F. EXIT.
006110
006120 6150-PASADA-RESULT-I.
006130
006140     MOVE 'NO' TO WS-SWAP-FLAG
006150     PERFORM 6160-COMPARAR-RESULT-I THRU 6160-COMPARAR-RESULT-F
006160        VARYING WS-RES-IDX FROM 1 BY 1
006170        UNTIL WS-RES-IDX > WS-RES-CANT - 1.
006180
006190 6150-PASADA-RESULT-F. EXIT.
006200
006210 6160-COMPARAR-RESULT-I.
006220
006230     IF TAB-RES-CLAVE (WS-RES-IDX) > TAB-RES-CLAVE (WS-RES-IDX + 1)
006240        THEN
006250        PERFORM 6170-INTERCAMBIAR-RESULT-I
006260           THRU 6170-INTERCAMBIAR-RESULT-F
006270     END-IF.
006280
006290 6160-COMPARAR-RESULT-F. EXIT.
006300
006310 6170-INTERCAMBIAR-RESULT-I.
006320
006330     MOVE WS-RES-ELEM (WS-RES-IDX)     TO WS-TEMP-RES-ELEM
006340     MOVE WS-RES-ELEM (WS-RES-IDX + 1) TO WS-RES-ELEM (WS-RES-IDX)
006350     MOVE WS-TEMP-RES-ELEM             TO WS-RES-ELEM (WS-RES-IDX + 1)
006360     MOVE 'SI' TO WS-SWAP-FLAG.
006370
006380 6170-INTERCAMBIAR-RESULT-F. EXIT.
006390
006400*----  ORDENA LA TABLA MAESTRA POR APELLIDO, USANDO CLAVE DE PGMNOMFM
006410 6200-ORDENAR-MAESTRO-I.
006420
006430     PERFORM 6210-ARMAR-CLAVES-I THRU 6210-ARMAR-CLAVES-F
006440        VARYING WS-CLI-IDX FROM 1 BY 1 UNTIL WS-CLI-IDX > WS-CLI-CANT
006450
006460     MOVE 'SI' TO WS-SWAP-FLAG
006470     PERFORM 6250-PASADA-MAESTRO-I THRU 6250-PASADA-MAESTRO-F
006480        UNTIL WS-SWAP-FLAG = 'NO'.
006490
006500 6200-ORDENAR-MAESTRO-F. EXIT.
006510
006520 6210-ARMAR-CLAVES-I.
006530
006540     MOVE TAB-CLI-NOMBRE (WS-CLI-IDX) TO WS-NOMFM-ENTRA
006550     PERFORM 9200-CALL-NOMFM-I THRU 9200-CALL-NOMFM-F
006560     MOVE WS-NOMFM-CLAVE TO TAB-CLI-CLAVE (WS-CLI-IDX).
006570
006580 6210-ARMAR-CLAVES-F. EXIT.
006590
006600 6250-PASADA-MAESTRO-I.
006610
006620     MOVE 'NO' TO WS-SWAP-FLAG
006630     PERFORM 6260-COMPARAR-MAESTRO-I THRU 6260-COMPARAR-MAESTRO-F
006640        VARYING WS-CLI-IDX FROM 1 BY 1
006650        UNTIL WS-CLI-IDX > WS-CLI-CANT - 1.
006660
006670 6250-PASADA-MAESTRO-F. EXIT.
006680
006690 6260-COMPARAR-MAESTRO-I.
006700
006710     IF TAB-CLI-CLAVE (WS-CLI-IDX) > TAB-CLI-CLAVE (WS-CLI-IDX + 1) THEN
006720        PERFORM 6270-INTERCAMBIAR-MAESTRO-I
006730           THRU 6270-INTERCAMBIAR-MAESTRO-F
006740     END-IF.
006750
006760 6260-COMPARAR-MAESTRO-F. EXIT.
006770
006780 6270-INTERCAMBIAR-MAESTRO-I.
006790
006800     MOVE WS-CLI-ELEM (WS-CLI-IDX)     TO WS-TEMP-CLI-ELEM
006810     MOVE WS-CLI-ELEM (WS-CLI-IDX + 1) TO WS-CLI-ELEM (WS-CLI-IDX)
006820     MOVE WS-TEMP-CLI-ELEM             TO WS-CLI-ELEM (WS-CLI-IDX + 1)
006830     MOVE 'SI' TO WS-SWAP-FLAG.
006840
006850 6270-INTERCAMBIAR-MAESTRO-F. EXIT.
006860
006870*----  IMPRIME TITULO Y SUBTITULO DEL LISTADO -----------------------
006880 7000-IMPRIMIR-TITULOS-I.
006890
006900     MOVE WS-SIS-ANIO TO WS-TIT-ANIO
006910     MOVE WS-SIS-MES  TO WS-TIT-MES
006920     MOVE WS-SIS-DIA  TO WS-TIT-DIA
006930     MOVE WS-TIT-DIA  TO IMP-TIT-DIA
006940     MOVE WS-TIT-MES  TO IMP-TIT-MES
006950     MOVE WS-TIT-ANIO TO IMP-TIT-ANIO
006960     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA
006970     ADD 1 TO WS-CUENTA-PAGINA
006980     MOVE 1 TO WS-CUENTA-LINEA
006990
007000     WRITE REG-SALIDA FROM IMP-TITULO AFTER TOP-OF-FORM
007010     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
007020     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
007030
007040 7000-IMPRIMIR-TITULOS-F. EXIT.
007050
007060*----  IMPRIME UNA FILA DE LA TABLA DE RESULTADOS DE BUSQUEDA -------
007070 7100-IMPRIMIR-RESULT-I.
007080
007090     MOVE TAB-RES-NOMBRE (WS-RES-IDX) TO WS-NOMFM-ENTRA
007100     PERFORM 9200-CALL-NOMFM-I THRU 9200-CALL-NOMFM-F
007110
007120     MOVE SPACES               TO IMP-REG-LISTADO
007130     MOVE TAB-RES-ID (WS-RES-IDX)       TO IMP-CLI-ID
007140     MOVE WS-NOMFM-PANT                 TO IMP-CLI-NOMBRE
007150     MOVE TAB-RES-TELEFONO (WS-RES-IDX) TO IMP-CLI-TELEFONO
007160     MOVE TAB-RES-EMAIL (WS-RES-IDX)    TO IMP-CLI-EMAIL
007170
007180     WRITE REG-SALIDA FROM IMP-REG-LISTADO AFTER 1
007190     ADD 1 TO WS-CUENTA-LINEA
007200
007210     IF WS-CUENTA-LINEA > 50 THEN
007220        PERFORM 7000-IMPRIMIR-TITULOS-I THRU 7000-IMPRIMIR-TITULOS-F
007230     END-IF.
007240
007250 7100-IMPRIMIR-RESULT-F. EXIT.
007260
007270*----  IMPRIME UNA FILA DE LA TABLA MAESTRA (LISTADO GENERAL) -------
007280 7200-IMPRIMIR-FILA-I.
007290
007300     MOVE TAB-CLI-NOMBRE (WS-CLI-IDX) TO WS-NOMFM-ENTRA
007310     PERFORM 9200-CALL-NOMFM-I THRU 9200-CALL-NOMFM-F
007320
007330     MOVE SPACES               TO IMP-REG-LISTADO
007340     MOVE TAB-CLI-ID (WS-CLI-IDX)       TO IMP-CLI-ID
007350     MOVE WS-NOMFM-PANT                 TO IMP-CLI-NOMBRE
007360     MOVE TAB-CLI-TELEFONO (WS-CLI-IDX) TO IMP-CLI-TELEFONO
007370     MOVE TAB-CLI-EMAIL (WS-CLI-IDX)    TO IMP-CLI-EMAIL
007380
007390     WRITE REG-SALIDA FROM IMP-REG-LISTADO AFTER 1
007400     ADD 1 TO WS-CUENTA-LINEA
007410
007420     IF WS-CUENTA-LINEA > 50 THEN
007430        PERFORM 7000-IMPRIMIR-TITULOS-I THRU 7000-IMPRIMIR-TITULOS-F
007440     END-IF.
007450
007460 7200-IMPRIMIR-FILA-F. EXIT.
007470
007480*----  INVOCA LA SUBRUTINA DE VALIDACION DE CAMPOS ------------------
007490 9100-CALL-VALCA-I.
007500
007510     MOVE 'S' TO WS-VALCA-VALIDO
007520     CALL WS-PGMVALCA USING WS-LK-VALCA
007530     IF RETURN-CODE NOT = ZEROS THEN
007540        DISPLAY '*** PGMCUSMT - ERROR AL INVOCAR PGMVALCA'
007550     END-IF.
007560
007570 9100-CALL-VALCA-F. EXIT.
007580
007590*----  INVOCA LA SUBRUTINA DE FORMATEO DE NOMBRE --------------------
007600 9200-CALL-NOMFM-I.
007610
007620     CALL WS-PGMNOMFM USING WS-LK-NOMFM
007630     IF RETURN-CODE NOT = ZEROS THEN
007640        DISPLAY '*** PGMCUSMT - ERROR AL INVOCAR PGMNOMFM'
007650     END-IF.
007660
007670 9200-CALL-NOMFM-F. EXIT.
007680
007690*----  GRABA LA TABLA COMPLETA DE CLIENTES AL MAESTRO ---------------
007700 8000-GRABAR-MAESTRO-I.
007710
007720     OPEN OUTPUT CLIFILE
007730     IF FS-CLIFILE IS NOT EQUAL '00' THEN
007740        DISPLAY '* ERROR EN OPEN SALIDA CLIFILE = ' FS-CLIFILE
007750        MOVE 9999 TO RETURN-CODE
007760     ELSE
007770        PERFORM 8100-GRABAR-FILA-I THRU 8100-GRABAR-FILA-F
007780           VARYING WS-CLI-IDX FROM 1 BY 1 UNTIL WS-CLI-IDX > WS-CLI-CANT
007790        CLOSE CLIFILE
007800     END-IF.
007810
007820 8000-GRABAR-MAESTRO-F. EXIT.
007830
007840 8100-GRABAR-FILA-I.
007850
007860     MOVE SPACES TO REG-CLIMAE
007870     MOVE TAB-CLI-ID (WS-CLI-IDX)       TO CLIM-ID
007880     MOVE TAB-CLI-NOMBRE (WS-CLI-IDX)   TO CLIM-NOMBRE
007890     MOVE TAB-CLI-TELEFONO (WS-CLI-IDX) TO CLIM-TELEFONO
007900     MOVE TAB-CLI-EMAIL (WS-CLI-IDX)    TO CLIM-EMAIL
007910     WRITE REG-CLIMAE.
007920
007930 8100-GRABAR-FILA-F. EXIT.
007940
007950*----  CUERPO FINAL - CIERRA ARCHIVOS Y MUESTRA TOTALES -------------
007960 9999-FINAL-I.
007970
007980     CLOSE NOVFILE
007990     CLOSE LISTADO
008000
008010     DISPLAY '***** PGMCUSMT - TOTALES DE LA CORRIDA *****'
008020     DISPLAY '  CLIENTES LEIDOS DEL MAESTRO : ' WS-TOTAL-LEIDOS
008030     DISPLAY '  ALTAS                       : ' WS-TOTAL-ALTAS
008040     DISPLAY '  MODIFICACIONES              : ' WS-TOTAL-MODIF
008050     DISPLAY '  BUSQUEDAS                   : ' WS-TOTAL-BUSQ
008060     DISPLAY '  LISTADOS GENERALES          : ' WS-TOTAL-LISTADOS
008070     DISPLAY '  NOVEDADES CON ERROR         : ' WS-TOTAL-ERRORES.
008080
008090 9999-FINAL-F. EXIT.
